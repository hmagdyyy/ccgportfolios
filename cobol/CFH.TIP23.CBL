000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CFH-GROUP-EXTRACT.                                        
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*EXTRACT STEP FOR THE CFH GROUP FEED (FEED C).  CFH CARRIES               
001000*MORE THAN ONE PORTFOLIO UNDER THE SAME GROUP NAME - TABLE IS             
001100*SIZED FOR UP TO 10.  BALANCE ON THIS FEED IS PURCHASING POWER,           
001200*SAME RULE AS YRR.TIP22 (CR-1057).  OPENS SUMOUT/HLDOUT/TOTOUT            
001300*EXTEND - NPE.TIP21 MUST RUN FIRST.                                       
001400*----------------------------------------------------------------         
001500*CHANGE LOG                                                               
001600*DATE       PGMR        REQUEST   DESCRIPTION                             
001700*---------- ----------- --------- ------------------------------          
001800*04/09/87   R.ATALLAH   CR-1003   ORIGINAL.                               
001900*09/14/88   R.ATALLAH   CR-1057   BALANCE CLASSIFIED AS PURCHASING        
002000*                                 POWER, NOT CASH, SAME RULE AS           
002100*                                 THE YASSER/R&R STEP.                    
002200*02/28/91   Y.KHALIL    CR-1198   STOP-AT-TOTAL SENTINEL MADE             
002300*                                 CASE-INSENSITIVE, SAME AS NPE.          
002400*07/06/95   R.ATALLAH   CR-1277   CFH TABLE WIDENED FROM 4 TO 10          
002500*                                 PORTFOLIOS - CFH ADDED SIX NEW          
002600*                                 SUB-ACCOUNTS THIS YEAR.                 
002700*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002800*                                 FIELDS IN THIS STEP. NO CHANGE.         
002900*02/17/01   H.NASSER    HD-0098   CALLS PORTFOLIO-FIELD-UTILITY           
003000*                                 FOR TICKER CLEAN/PCT-TO-RATIO           
003100*                                 INSTEAD OF IN-LINE LOGIC.               
003200*----------------------------------------------------------------         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.   IBM-370.                                              
003700 OBJECT-COMPUTER.   IBM-370.                                              
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT FEEDSUM ASSIGN TO "FEEDSUM"                                   
004200         ORGANIZATION IS LINE SEQUENTIAL.                                 
004300     SELECT FEEDHLD ASSIGN TO "FEEDHLD"                                   
004400         ORGANIZATION IS LINE SEQUENTIAL.                                 
004500     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
005000         ORGANIZATION IS LINE SEQUENTIAL.                                 
005100                                                                          
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400*FEED-SUMMARY-RECORD AND FEED-HOLDING-RECORD - COMMON LAYOUT              
005500*SHARED BY ALL FIVE EXTRACT STEPS (NPE/YRR/CFH/PBG/EMC).                  
005600*FIXED 75/82 BYTE RECORDS, SIGN SEPARATE ON THE AMOUNTS SO                
005700*THE ARQAAM, YASSER, CFH, POSITIONS-BY-GROUP AND EMAD FEEDS               
005800*ALL LAND ON THE SAME BYTE COUNT COMING OUT OF THE FEED JOB.              
005900 FD  FEEDSUM                                                              
006000         RECORDING MODE IS F.                                             
006100 01  FEED-SUMMARY-RECORD.                                                 
006200     05  FS-FEED-ID                 PIC X(01).                            
006300     05  FS-GROUP                   PIC X(20).                            
006400     05  FS-PORTFOLIO               PIC X(20).                            
006500     05  FS-NAV                     PIC S9(13)V99                         
006600         SIGN IS TRAILING SEPARATE CHARACTER.                             
006700     05  FS-BALANCE                 PIC S9(13)V99                         
006800         SIGN IS TRAILING SEPARATE CHARACTER.                             
006900     05  FS-NAV-VALID               PIC X(01).                            
007000     05  FS-BAL-VALID               PIC X(01).                            
007100*                                                                         
007200 FD  FEEDHLD                                                              
007300         RECORDING MODE IS F.                                             
007400 01  FEED-HOLDING-RECORD.                                                 
007500     05  FH-FEED-ID                 PIC X(01).                            
007600     05  FH-GROUP                   PIC X(20).                            
007700     05  FH-PORTFOLIO               PIC X(20).                            
007800     05  FH-TICKER-RAW              PIC X(20).                            
007900     05  FH-AMOUNT                  PIC S9(13)V9(06)                      
008000         SIGN IS TRAILING SEPARATE CHARACTER.                             
008100     05  FH-AMT-VALID               PIC X(01).                            
008200*                                                                         
008300*HOLDING-RECORD - NORMALIZED OUTPUT, ONE PER STOCK POSITION.              
008400 FD  HLDOUT                                                               
008500 01  HOLDING-RECORD.                                                      
008600     05  H-GROUP                    PIC X(20).                            
008700     05  H-PORTFOLIO                PIC X(20).                            
008800     05  H-TICKER                   PIC X(20).                            
008900     05  H-WEIGHT-RATIO         PIC S9(01)V9(06).                         
009000     05  H-WGT-VALID                PIC X(01).                            
009100     05  FILLER                     PIC X(10).                            
009200*                                                                         
009300*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED.                             
009400 FD  SUMOUT                                                               
009500 01  SUMMARY-RECORD.                                                      
009600     05  S-GROUP                    PIC X(20).                            
009700     05  S-PORTFOLIO                PIC X(20).                            
009800     05  S-NAV                      PIC S9(13)V99.                        
009900     05  S-CASH-OR-PP               PIC S9(13)V99.                        
010000     05  S-BAL-TYPE                 PIC X(01).                            
010100         88  S-BAL-IS-CASH                  VALUE 'C'.                    
010200         88  S-BAL-IS-PP                    VALUE 'P'.                    
010300     05  S-NAV-VALID                PIC X(01).                            
010400     05  S-BAL-VALID                PIC X(01).                            
010500     05  FILLER                     PIC X(08).                            
010600*                                                                         
010700*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
010800 FD  TOTOUT                                                               
010900 01  TOTALS-RECORD.                                                       
011000     05  T-GROUP                    PIC X(20).                            
011100     05  T-PORTFOLIO                PIC X(20).                            
011200     05  T-TOTAL-NAV                PIC S9(13)V99.                        
011300     05  T-TOTAL-CASH               PIC S9(13)V99.                        
011400     05  T-TOTAL-PP                 PIC S9(13)V99.                        
011500     05  FILLER                     PIC X(14).                            
011600                                                                          
011700 WORKING-STORAGE SECTION.                                                 
011800*                                                                         
011900*EOF/STOP SWITCHES.                                                       
012000 01  WS-SWITCHES.                                                         
012100     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
012200         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012300     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
012400         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
012500     05  FILLER                    PIC X(05).                             
012600*                                                                         
012700*PER-PORTFOLIO TOTALS TABLE (CR-1277) - WIDENED TO 10 ROWS.               
012800*WS-PORT-IDX IS SET BY 250-FIND-PORT-ROW AND USED BY BOTH                 
012900*THE SUMMARY AND HOLDINGS PARAGRAPHS.                                     
013000 01  WS-TOTALS-TABLE.                                                     
013100     05  WS-TOTALS-ROW OCCURS 10 TIMES                                    
013200         INDEXED BY WS-TOTALS-NDX.                                        
013300         10  WS-T-GROUP              PIC X(20) VALUE SPACES.              
013400         10  WS-T-PORTFOLIO          PIC X(20) VALUE SPACES.              
013500         10  WS-T-NAV                PIC S9(13)V99 VALUE ZERO.            
013600         10  WS-T-PP                 PIC S9(13)V99 VALUE ZERO.            
013700         10  WS-T-ROW-USED           PIC X(01) VALUE "N".                 
013800             88  WS-T-ROW-IN-USE              VALUE 'Y'.                  
013900         10  FILLER                  PIC X(09).                           
014000 01  WS-TOTALS-TABLE-R REDEFINES WS-TOTALS-TABLE.                         
014100     05  WS-TOTALS-FLAT          PIC X(680).                              
014200*                                                                         
014300 01  WS-SUBSCRIPTS.                                                       
014400     05  WS-PORT-IDX               PIC S9(04) COMP.                       
014500     05  WS-TAB-IDX               PIC S9(04) COMP.                        
014600*                                                                         
014700*TICKER COMPARE AREA - UPPERCASED/TRIMMED COPY OF FH-TICKER-RAW           
014800*USED ONLY TO TEST FOR THE TOTAL SENTINEL (CASE-INSENSITIVE).             
014900 01  WS-RAW-TICKER-UPPER.                                                 
015000     05  WS-RAW-TICKER-TEXT        PIC X(20).                             
015100     05  FILLER                     PIC X(05).                            
015200 01  WS-RAW-TICKER-UPPER-R REDEFINES WS-RAW-TICKER-UPPER.                 
015300     05  WS-RAW-TICKER-CHAR        PIC X(01) OCCURS 25 TIMES.             
015400*                                                                         
015500*LINKAGE AREA TO CALL THE SHARED FIELD UTILITY (PFU.TIP20).               
015600 01  WS-UTIL-REQUEST.                                                     
015700     05  WS-UTIL-FUNCTION-CODE     PIC X(01).                             
015800     05  WS-UTIL-TICKER-IN         PIC X(20).                             
015900     05  WS-UTIL-TICKER-OUT        PIC X(20).                             
016000     05  WS-UTIL-WEIGHT-IN         PIC S9(13)V9(06)                       
016100         SIGN IS TRAILING SEPARATE CHARACTER.                             
016200     05  WS-UTIL-WEIGHT-VALID-IN   PIC X(01).                             
016300     05  WS-UTIL-WEIGHT-OUT        PIC S9(01)V9(06).                      
016400     05  WS-UTIL-WEIGHT-VALID-OUT  PIC X(01).                             
016500     05  FILLER                    PIC X(10).                             
016600*                                                                         
016700*ALTERNATE VIEW OF THE UTILITY REQUEST AREA FOR ABEND DUMPS -             
016800*PRINTS AS ONE X(80) FIELD IN A CEEDUMP FORMATTED DISPLAY.                
016900 01  WS-UTIL-REQUEST-R REDEFINES WS-UTIL-REQUEST.                         
017000     05  WS-UTIL-DUMP-TEXT         PIC X(80).                             
017100                                                                          
017200 PROCEDURE DIVISION.                                                      
017300 000-MAIN.                                                                
017400     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
017500     PERFORM 200-PROCESS-SUMMARY THRU 200-EXIT                            
017600         UNTIL WS-SUMMARY-EOF.                                            
017700     PERFORM 400-PROCESS-HOLDINGS THRU 400-EXIT                           
017800         UNTIL WS-HOLDING-EOF.                                            
017900     PERFORM 600-WRITE-TOTALS THRU 600-EXIT                               
018000         VARYING WS-TAB-IDX FROM 1 BY 1                                   
018100         UNTIL WS-TAB-IDX > 10.                                           
018200     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
018300     STOP RUN.                                                            
018400*                                                                         
018500 100-INITIALIZE.                                                          
018600     OPEN INPUT  FEEDSUM.                                                 
018700     OPEN INPUT  FEEDHLD.                                                 
018800     OPEN EXTEND SUMOUT.                                                  
018900     OPEN EXTEND HLDOUT.                                                  
019000     OPEN EXTEND TOTOUT.                                                  
019100 100-EXIT.                                                                
019200     EXIT.                                                                
019300*                                                                         
019400*PROCESS-SUMMARY - ONE SUMMARY ROW PER CFH PORTFOLIO.                     
019500*BALANCE IS CLASSIFIED PURCHASING POWER (TYPE P) PER CR-1057.             
019600 200-PROCESS-SUMMARY.                                                     
019700     READ FEEDSUM                                                         
019800         AT END                                                           
019900             SET WS-SUMMARY-EOF TO TRUE                                   
020000             GO TO 200-EXIT                                               
020100     END-READ.                                                            
020200     IF FS-FEED-ID NOT = 'C'                                              
020300         GO TO 200-EXIT                                                   
020400     END-IF.                                                              
020500     PERFORM 250-FIND-PORT-ROW THRU 250-EXIT.                             
020600     MOVE FS-GROUP      TO S-GROUP.                                       
020700     MOVE FS-PORTFOLIO  TO S-PORTFOLIO.                                   
020800     MOVE FS-NAV        TO S-NAV.                                         
020900     MOVE FS-BALANCE    TO S-CASH-OR-PP.                                  
021000     MOVE 'P'           TO S-BAL-TYPE.                                    
021100     MOVE FS-NAV-VALID  TO S-NAV-VALID.                                   
021200     MOVE FS-BAL-VALID  TO S-BAL-VALID.                                   
021300     WRITE SUMMARY-RECORD.                                                
021400     MOVE FS-GROUP      TO WS-T-GROUP(WS-PORT-IDX).                       
021500     MOVE FS-PORTFOLIO  TO WS-T-PORTFOLIO(WS-PORT-IDX).                   
021600     SET  WS-T-ROW-IN-USE(WS-PORT-IDX) TO TRUE.                           
021700     IF FS-NAV-VALID = 'Y'                                                
021800         ADD FS-NAV TO WS-T-NAV(WS-PORT-IDX)                              
021900     END-IF.                                                              
022000     IF FS-BAL-VALID = 'Y'                                                
022100         ADD FS-BALANCE TO WS-T-PP(WS-PORT-IDX)                           
022200     END-IF.                                                              
022300 200-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600*FIND-PORT-ROW - LOCATE OR CLAIM THE TOTALS-TABLE ROW FOR                 
022700*FS-PORTFOLIO.  TABLE HAS TEN ROWS (CR-1277).                             
022800 250-FIND-PORT-ROW.                                                       
022900     SET WS-PORT-IDX TO 1.                                                
023000     SEARCH WS-TOTALS-ROW                                                 
023100         AT END                                                           
023200             GO TO 250-CLAIM-ROW                                          
023300         WHEN WS-T-PORTFOLIO(WS-TOTALS-NDX) = FS-PORTFOLIO                
023400             SET WS-PORT-IDX TO WS-TOTALS-NDX                             
023500             GO TO 250-EXIT                                               
023600     END-SEARCH.                                                          
023700 250-CLAIM-ROW.                                                           
023800     SET WS-PORT-IDX TO 1.                                                
023900     PERFORM 255-TEST-ROW-FREE THRU 255-EXIT                              
024000         VARYING WS-PORT-IDX FROM 1 BY 1                                  
024100         UNTIL WS-PORT-IDX > 10                                           
024200         OR NOT WS-T-ROW-IN-USE(WS-PORT-IDX).                             
024300 250-EXIT.                                                                
024400     EXIT.                                                                
024500*                                                                         
024600 255-TEST-ROW-FREE.                                                       
024700     CONTINUE.                                                            
024800 255-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100*PROCESS-HOLDINGS - FEED C HAS NO TOTAL SENTINEL RECORD (THE              
025200*FEED SIMPLY ENDS); IT IS FILTERED BY FEED-ID THE SAME AS                 
025300*EVERY OTHER STEP.  TICKER-UPPER AREA KEPT FOR SYMMETRY WITH              
025400*NPE SHOULD A SENTINEL EVER BE ADDED TO THIS FEED.                        
025500 400-PROCESS-HOLDINGS.                                                    
025600     READ FEEDHLD                                                         
025700         AT END                                                           
025800             SET WS-HOLDING-EOF TO TRUE                                   
025900             GO TO 400-EXIT                                               
026000     END-READ.                                                            
026100     IF FH-FEED-ID NOT = 'C'                                              
026200         GO TO 400-EXIT                                                   
026300     END-IF.                                                              
026400     MOVE FH-TICKER-RAW TO WS-RAW-TICKER-TEXT.                            
026500     INSPECT WS-RAW-TICKER-UPPER CONVERTING                               
026600         'abcdefghijklmnopqrstuvwxyz'                                     
026700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
026800     MOVE '1' TO WS-UTIL-FUNCTION-CODE.                                   
026900     MOVE FH-TICKER-RAW TO WS-UTIL-TICKER-IN.                             
027000     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
027100     IF WS-UTIL-TICKER-OUT = SPACES                                       
027200         GO TO 400-EXIT                                                   
027300     END-IF.                                                              
027400     MOVE '2' TO WS-UTIL-FUNCTION-CODE.                                   
027500     MOVE FH-AMOUNT      TO WS-UTIL-WEIGHT-IN.                            
027600     MOVE FH-AMT-VALID   TO WS-UTIL-WEIGHT-VALID-IN.                      
027700     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
027800     MOVE FH-GROUP            TO H-GROUP.                                 
027900     MOVE FH-PORTFOLIO        TO H-PORTFOLIO.                             
028000     MOVE WS-UTIL-TICKER-OUT  TO H-TICKER.                                
028100     MOVE WS-UTIL-WEIGHT-OUT       TO H-WEIGHT-RATIO.                     
028200     MOVE WS-UTIL-WEIGHT-VALID-OUT TO H-WGT-VALID.                        
028300     WRITE HOLDING-RECORD.                                                
028400 400-EXIT.                                                                
028500     EXIT.                                                                
028600*                                                                         
028700*WRITE-TOTALS - ONE TOTALS RECORD PER TABLE ROW THAT GOT                  
028800*CLAIMED BY 250-FIND-PORT-ROW.  AN UNUSED ROW WRITES NOTHING.             
028900 600-WRITE-TOTALS.                                                        
029000     IF NOT WS-T-ROW-IN-USE(WS-TAB-IDX)                                   
029100         GO TO 600-EXIT                                                   
029200     END-IF.                                                              
029300     MOVE WS-T-GROUP(WS-TAB-IDX)      TO T-GROUP.                         
029400     MOVE WS-T-PORTFOLIO(WS-TAB-IDX)  TO T-PORTFOLIO.                     
029500     MOVE WS-T-NAV(WS-TAB-IDX)  TO T-TOTAL-NAV.                           
029600     MOVE ZERO                  TO T-TOTAL-CASH.                          
029700     MOVE WS-T-PP(WS-TAB-IDX)   TO T-TOTAL-PP.                            
029800     WRITE TOTALS-RECORD.                                                 
029900 600-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200 900-TERMINATE.                                                           
030300     CLOSE FEEDSUM FEEDHLD SUMOUT HLDOUT TOTOUT.                          
030400 900-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700 END PROGRAM CFH-GROUP-EXTRACT.                                           
