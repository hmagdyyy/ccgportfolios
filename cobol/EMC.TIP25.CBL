000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EMAD-CUSTOMER-EXTRACT.                                    
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*EXTRACT STEP FOR THE EMAD CUSTOMER-POSITION FEED (FEED E).               
001000*SINGLE CLIENT "EMAD" - GROUP AND PORTFOLIO ARE BOTH "EMAD".              
001100*THIS FEED CARRIES STOCK MARKET VALUES IN FH-AMOUNT, NOT                  
001200*WEIGHTS - THE WEIGHT RATIO IS COMPUTED HERE AS VALUE / NAV.              
001300*BALANCE IS CASH (TYPE C).  OPENS SUMOUT/HLDOUT/TOTOUT EXTEND -           
001400*NPE.TIP21 MUST RUN FIRST.                                                
001500*----------------------------------------------------------------         
001600*CHANGE LOG                                                               
001700*DATE       PGMR        REQUEST   DESCRIPTION                             
001800*---------- ----------- --------- ------------------------------          
001900*04/23/87   R.ATALLAH   CR-1005   ORIGINAL.                               
002000*01/11/90   R.ATALLAH   CR-1150   WEIGHT NOW DERIVED FROM STOCK           
002100*                                 VALUE DIVIDED BY NAV - EMAD'S           
002200*                                 CUSTODIAN FEED HAS NEVER SENT           
002300*                                 A PERCENT WEIGHT COLUMN.                
002400*08/19/93   R.ATALLAH   CR-1233   BLANK-TICKER ROW ENDS THE               
002500*                                 HOLDINGS LIST, SAME FIX AS              
002600*                                 PBG.TIP24.                              
002700*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002800*                                 FIELDS IN THIS STEP. NO CHANGE.         
002900*02/17/01   H.NASSER    HD-0098   CALLS PORTFOLIO-FIELD-UTILITY           
003000*                                 FOR TICKER CLEAN ONLY - WEIGHT          
003100*                                 MATH STAYS IN-LINE HERE SINCE           
003200*                                 IT IS A DIVISION, NOT A PERCENT-        
003300*                                 TO-RATIO TEST.                          
003400*----------------------------------------------------------------         
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.   IBM-370.                                              
003900 OBJECT-COMPUTER.   IBM-370.                                              
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT FEEDSUM ASSIGN TO "FEEDSUM"                                   
004400         ORGANIZATION IS LINE SEQUENTIAL.                                 
004500     SELECT FEEDHLD ASSIGN TO "FEEDHLD"                                   
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
005000         ORGANIZATION IS LINE SEQUENTIAL.                                 
005100     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
005200         ORGANIZATION IS LINE SEQUENTIAL.                                 
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*FEED-SUMMARY-RECORD AND FEED-HOLDING-RECORD - COMMON LAYOUT              
005700*SHARED BY ALL FIVE EXTRACT STEPS (NPE/YRR/CFH/PBG/EMC).                  
005800*FIXED 75/82 BYTE RECORDS, SIGN SEPARATE ON THE AMOUNTS SO                
005900*THE ARQAAM, YASSER, CFH, POSITIONS-BY-GROUP AND EMAD FEEDS               
006000*ALL LAND ON THE SAME BYTE COUNT COMING OUT OF THE FEED JOB.              
006100 FD  FEEDSUM                                                              
006200         RECORDING MODE IS F.                                             
006300 01  FEED-SUMMARY-RECORD.                                                 
006400     05  FS-FEED-ID                 PIC X(01).                            
006500     05  FS-GROUP                   PIC X(20).                            
006600     05  FS-PORTFOLIO               PIC X(20).                            
006700     05  FS-NAV                     PIC S9(13)V99                         
006800         SIGN IS TRAILING SEPARATE CHARACTER.                             
006900     05  FS-BALANCE                 PIC S9(13)V99                         
007000         SIGN IS TRAILING SEPARATE CHARACTER.                             
007100     05  FS-NAV-VALID               PIC X(01).                            
007200     05  FS-BAL-VALID               PIC X(01).                            
007300*                                                                         
007400 FD  FEEDHLD                                                              
007500         RECORDING MODE IS F.                                             
007600 01  FEED-HOLDING-RECORD.                                                 
007700     05  FH-FEED-ID                 PIC X(01).                            
007800     05  FH-GROUP                   PIC X(20).                            
007900     05  FH-PORTFOLIO               PIC X(20).                            
008000     05  FH-TICKER-RAW              PIC X(20).                            
008100     05  FH-AMOUNT                  PIC S9(13)V9(06)                      
008200         SIGN IS TRAILING SEPARATE CHARACTER.                             
008300     05  FH-AMT-VALID               PIC X(01).                            
008400*                                                                         
008500*HOLDING-RECORD - NORMALIZED OUTPUT, ONE PER STOCK POSITION.              
008600 FD  HLDOUT                                                               
008700 01  HOLDING-RECORD.                                                      
008800     05  H-GROUP                    PIC X(20).                            
008900     05  H-PORTFOLIO                PIC X(20).                            
009000     05  H-TICKER                   PIC X(20).                            
009100     05  H-WEIGHT-RATIO         PIC S9(01)V9(06).                         
009200     05  H-WGT-VALID                PIC X(01).                            
009300     05  FILLER                     PIC X(10).                            
009400*                                                                         
009500*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED.                             
009600 FD  SUMOUT                                                               
009700 01  SUMMARY-RECORD.                                                      
009800     05  S-GROUP                    PIC X(20).                            
009900     05  S-PORTFOLIO                PIC X(20).                            
010000     05  S-NAV                      PIC S9(13)V99.                        
010100     05  S-CASH-OR-PP               PIC S9(13)V99.                        
010200     05  S-BAL-TYPE                 PIC X(01).                            
010300         88  S-BAL-IS-CASH                  VALUE 'C'.                    
010400         88  S-BAL-IS-PP                    VALUE 'P'.                    
010500     05  S-NAV-VALID                PIC X(01).                            
010600     05  S-BAL-VALID                PIC X(01).                            
010700     05  FILLER                     PIC X(08).                            
010800*                                                                         
010900*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
011000 FD  TOTOUT                                                               
011100 01  TOTALS-RECORD.                                                       
011200     05  T-GROUP                    PIC X(20).                            
011300     05  T-PORTFOLIO                PIC X(20).                            
011400     05  T-TOTAL-NAV                PIC S9(13)V99.                        
011500     05  T-TOTAL-CASH               PIC S9(13)V99.                        
011600     05  T-TOTAL-PP                 PIC S9(13)V99.                        
011700     05  FILLER                     PIC X(14).                            
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000*                                                                         
012100*EOF/STOP SWITCHES.                                                       
012200 01  WS-SWITCHES.                                                         
012300     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
012400         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012500     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
012600         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
012700     05  WS-STOP-SEEN-SW           PIC X(01) VALUE "N".                   
012800         88  WS-STOP-SEEN                   VALUE 'Y'.                    
012900     05  FILLER                    PIC X(05).                             
013000*                                                                         
013100*EMAD IS A SINGLE-PORTFOLIO FEED - ONE SCALAR NAV HOLDS LONG              
013200*ENOUGH TO DIVIDE EACH HOLDING VALUE AS IT IS READ, AND ONE               
013300*PAIR OF TOTALS FIELDS CARRIES THROUGH TO 600-WRITE-TOTALS.               
013400 01  WS-TOTALS-ACCUM.                                                     
013500     05  WS-TOTALS-GROUP            PIC X(20).                            
013600     05  WS-TOTALS-PORTFOLIO        PIC X(20).                            
013700     05  WS-PORTFOLIO-NAV           PIC S9(13)V99 VALUE ZERO.             
013800         88  WS-NAV-IS-ZERO                   VALUE ZERO.                 
013900     05  WS-TOTAL-CASH              PIC S9(13)V99 VALUE ZERO.             
014000     05  FILLER                     PIC X(10).                            
014100 01  WS-TOTALS-ACCUM-R REDEFINES WS-TOTALS-ACCUM.                         
014200     05  FILLER                     PIC X(40).                            
014300     05  WS-NAV-INT-PART            PIC S9(26).                           
014400     05  FILLER                     PIC X(10).                            
014500*                                                                         
014600*WEIGHT-DIVISION WORK AREA - VALUE / NAV COMPUTED AT FULL                 
014700*RATIO PRECISION (6 DECIMALS) BEFORE IT IS MOVED TO THE                   
014800*OUTPUT HOLDING RECORD (CR-1150).                                         
014900 01  WS-WEIGHT-WORK.                                                      
015000     05  WS-WEIGHT-COMPUTED        PIC S9(04)V9(06) VALUE ZERO.           
015100     05  FILLER                    PIC X(10).                             
015200*                                                                         
015300*TICKER COMPARE AREA - UPPERCASED/TRIMMED COPY OF FH-TICKER-RAW.          
015400*KEPT FOR PARITY WITH THE OTHER FOUR EXTRACT STEPS EVEN THOUGH            
015500*THIS FEED HAS NO TOTAL SENTINEL OF ITS OWN.                              
015600 01  WS-RAW-TICKER-UPPER.                                                 
015700     05  WS-RAW-TICKER-TEXT        PIC X(20).                             
015800     05  FILLER                     PIC X(05).                            
015900 01  WS-RAW-TICKER-UPPER-R REDEFINES WS-RAW-TICKER-UPPER.                 
016000     05  WS-RAW-TICKER-CHAR        PIC X(01) OCCURS 25 TIMES.             
016100*                                                                         
016200 01  WS-SUBSCRIPTS.                                                       
016300     05  WS-CHAR-IDX               PIC S9(04) COMP.                       
016400*                                                                         
016500*LINKAGE AREA TO CALL THE SHARED FIELD UTILITY (PFU.TIP20) -              
016600*TICKER CLEAN ONLY (FUNCTION CODE 1).  THE WEIGHT FUNCTIONS               
016700*ARE NOT USED BY THIS STEP (CR-1150).                                     
016800 01  WS-UTIL-REQUEST.                                                     
016900     05  WS-UTIL-FUNCTION-CODE     PIC X(01).                             
017000     05  WS-UTIL-TICKER-IN         PIC X(20).                             
017100     05  WS-UTIL-TICKER-OUT        PIC X(20).                             
017200     05  WS-UTIL-WEIGHT-IN         PIC S9(13)V9(06)                       
017300         SIGN IS TRAILING SEPARATE CHARACTER.                             
017400     05  WS-UTIL-WEIGHT-VALID-IN   PIC X(01).                             
017500     05  WS-UTIL-WEIGHT-OUT        PIC S9(01)V9(06).                      
017600     05  WS-UTIL-WEIGHT-VALID-OUT  PIC X(01).                             
017700     05  FILLER                    PIC X(10).                             
017800*                                                                         
017900*ALTERNATE VIEW OF THE UTILITY REQUEST AREA FOR ABEND DUMPS -             
018000*PRINTS AS ONE X(80) FIELD IN A CEEDUMP FORMATTED DISPLAY.                
018100 01  WS-UTIL-REQUEST-R REDEFINES WS-UTIL-REQUEST.                         
018200     05  WS-UTIL-DUMP-TEXT         PIC X(80).                             
018300                                                                          
018400 PROCEDURE DIVISION.                                                      
018500 000-MAIN.                                                                
018600     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
018700     PERFORM 200-PROCESS-SUMMARY THRU 200-EXIT                            
018800         UNTIL WS-SUMMARY-EOF.                                            
018900     PERFORM 400-PROCESS-HOLDINGS THRU 400-EXIT                           
019000         UNTIL WS-HOLDING-EOF OR WS-STOP-SEEN.                            
019100     PERFORM 600-WRITE-TOTALS THRU 600-EXIT.                              
019200     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
019300     STOP RUN.                                                            
019400*                                                                         
019500 100-INITIALIZE.                                                          
019600     OPEN INPUT  FEEDSUM.                                                 
019700     OPEN INPUT  FEEDHLD.                                                 
019800     OPEN EXTEND SUMOUT.                                                  
019900     OPEN EXTEND HLDOUT.                                                  
020000     OPEN EXTEND TOTOUT.                                                  
020100 100-EXIT.                                                                
020200     EXIT.                                                                
020300*                                                                         
020400*PROCESS-SUMMARY - EMAD IS A SINGLE SUMMARY ROW.  BALANCE IS              
020500*CLASSIFIED CASH (TYPE C).  NAV IS KEPT IN WS-PORTFOLIO-NAV               
020600*FOR THE VALUE/NAV WEIGHT DIVISION IN 400-PROCESS-HOLDINGS.               
020700 200-PROCESS-SUMMARY.                                                     
020800     READ FEEDSUM                                                         
020900         AT END                                                           
021000             SET WS-SUMMARY-EOF TO TRUE                                   
021100             GO TO 200-EXIT                                               
021200     END-READ.                                                            
021300     IF FS-FEED-ID NOT = 'E'                                              
021400         GO TO 200-EXIT                                                   
021500     END-IF.                                                              
021600     MOVE FS-GROUP      TO S-GROUP.                                       
021700     MOVE FS-PORTFOLIO  TO S-PORTFOLIO.                                   
021800     MOVE FS-GROUP      TO WS-TOTALS-GROUP.                               
021900     MOVE FS-PORTFOLIO  TO WS-TOTALS-PORTFOLIO.                           
022000     MOVE FS-NAV        TO S-NAV.                                         
022100     MOVE FS-BALANCE    TO S-CASH-OR-PP.                                  
022200     MOVE 'C'           TO S-BAL-TYPE.                                    
022300     MOVE FS-NAV-VALID  TO S-NAV-VALID.                                   
022400     MOVE FS-BAL-VALID  TO S-BAL-VALID.                                   
022500     WRITE SUMMARY-RECORD.                                                
022600     IF FS-NAV-VALID = 'Y'                                                
022700         MOVE FS-NAV TO WS-PORTFOLIO-NAV                                  
022800     END-IF.                                                              
022900     IF FS-BAL-VALID = 'Y'                                                
023000         MOVE FS-BALANCE TO WS-TOTAL-CASH                                 
023100     END-IF.                                                              
023200 200-EXIT.                                                                
023300     EXIT.                                                                
023400*                                                                         
023500*PROCESS-HOLDINGS - A BLANK-CLEANED-TICKER ROW STOPS THE                  
023600*LIST (CR-1233).  FH-AMOUNT IS A STOCK VALUE, NOT A WEIGHT;               
023700*THE RATIO IS COMPUTED BY 420-COMPUTE-WEIGHT-FROM-VALUE AND               
023800*LEFT INVALID WHEN THE NAV OR THE VALUE IS NOT USABLE (CR-1150).          
023900 400-PROCESS-HOLDINGS.                                                    
024000     READ FEEDHLD                                                         
024100         AT END                                                           
024200             SET WS-HOLDING-EOF TO TRUE                                   
024300             GO TO 400-EXIT                                               
024400     END-READ.                                                            
024500     IF FH-FEED-ID NOT = 'E'                                              
024600         GO TO 400-EXIT                                                   
024700     END-IF.                                                              
024800     MOVE FH-TICKER-RAW TO WS-RAW-TICKER-TEXT.                            
024900     INSPECT WS-RAW-TICKER-UPPER CONVERTING                               
025000         'abcdefghijklmnopqrstuvwxyz'                                     
025100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
025200     MOVE '1' TO WS-UTIL-FUNCTION-CODE.                                   
025300     MOVE FH-TICKER-RAW TO WS-UTIL-TICKER-IN.                             
025400     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
025500     IF WS-UTIL-TICKER-OUT = SPACES                                       
025600         SET WS-STOP-SEEN TO TRUE                                         
025700         GO TO 400-EXIT                                                   
025800     END-IF.                                                              
025900     PERFORM 420-COMPUTE-WEIGHT-FROM-VALUE THRU 420-EXIT.                 
026000     MOVE FH-GROUP            TO H-GROUP.                                 
026100     MOVE FH-PORTFOLIO        TO H-PORTFOLIO.                             
026200     MOVE WS-UTIL-TICKER-OUT  TO H-TICKER.                                
026300     WRITE HOLDING-RECORD.                                                
026400 400-EXIT.                                                                
026500     EXIT.                                                                
026600*                                                                         
026700*COMPUTE-WEIGHT-FROM-VALUE - WEIGHT = STOCK VALUE / NAV.                  
026800*VALID ONLY WHEN THE NAV IS VALID AND NON-ZERO AND THE VALUE              
026900*ITSELF IS VALID; OTHERWISE THE HOLDING GOES OUT WITH AN                  
027000*INVALID WEIGHT BUT IS STILL WRITTEN, SO IT STILL COUNTS FOR              
027100*PRESENCE IN THE MATRIX STEP.                                             
027200 420-COMPUTE-WEIGHT-FROM-VALUE.                                           
027300     MOVE 'N' TO H-WGT-VALID.                                             
027400     MOVE ZERO TO H-WEIGHT-RATIO.                                         
027500     IF WS-NAV-IS-ZERO                                                    
027600         GO TO 420-EXIT                                                   
027700     END-IF.                                                              
027800     IF FH-AMT-VALID NOT = 'Y'                                            
027900         GO TO 420-EXIT                                                   
028000     END-IF.                                                              
028100     COMPUTE WS-WEIGHT-COMPUTED ROUNDED =                                 
028200         FH-AMOUNT / WS-PORTFOLIO-NAV                                     
028300         ON SIZE ERROR                                                    
028400             GO TO 420-EXIT                                               
028500     END-COMPUTE.                                                         
028600     MOVE WS-WEIGHT-COMPUTED TO H-WEIGHT-RATIO.                           
028700     MOVE 'Y' TO H-WGT-VALID.                                             
028800 420-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100*WRITE-TOTALS - EMAD EMITS EXACTLY ONE TOTALS RECORD.                     
029200 600-WRITE-TOTALS.                                                        
029300     MOVE WS-TOTALS-GROUP      TO T-GROUP.                                
029400     MOVE WS-TOTALS-PORTFOLIO  TO T-PORTFOLIO.                            
029500     MOVE WS-PORTFOLIO-NAV TO T-TOTAL-NAV.                                
029600     MOVE WS-TOTAL-CASH    TO T-TOTAL-CASH.                               
029700     MOVE ZERO             TO T-TOTAL-PP.                                 
029800     WRITE TOTALS-RECORD.                                                 
029900 600-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200 900-TERMINATE.                                                           
030300     CLOSE FEEDSUM FEEDHLD SUMOUT HLDOUT TOTOUT.                          
030400 900-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700 END PROGRAM EMAD-CUSTOMER-EXTRACT.                                       
