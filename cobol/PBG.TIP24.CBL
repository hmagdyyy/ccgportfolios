000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    POSITION-GROUP-EXTRACT.                                   
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*EXTRACT STEP FOR THE POSITIONS-BY-GROUP FEED (FEED P).  ONE              
001000*PORTFOLIO PER GROUP SECTION - GROUP NAME AND PORTFOLIO NAME ARE          
001100*THE SAME TEXT.  ANY SECTION WHOSE GROUP IS "UNGROUPED" (ANY              
001200*CASE) IS DROPPED COMPLETELY - SUMMARY, HOLDINGS AND TOTALS.              
001300*BALANCE ON THIS FEED IS TOTAL CASH (TYPE C).  OPENS SUMOUT/              
001400*HLDOUT/TOTOUT EXTEND - NPE.TIP21 MUST RUN FIRST.                         
001500*----------------------------------------------------------------         
001600*CHANGE LOG                                                               
001700*DATE       PGMR        REQUEST   DESCRIPTION                             
001800*---------- ----------- --------- ------------------------------          
001900*04/16/87   R.ATALLAH   CR-1004   ORIGINAL.                               
002000*11/02/89   R.ATALLAH   CR-1121   UNGROUPED SECTION NOW DROPPED           
002100*                                 ENTIRELY INSTEAD OF BEING FILED         
002200*                                 UNDER A BLANK PORTFOLIO NAME.           
002300*02/28/91   Y.KHALIL    CR-1198   UNGROUPED TEST MADE CASE-               
002400*                                 INSENSITIVE, SAME FIX AS THE            
002500*                                 TOTAL SENTINEL IN NPE.TIP21.            
002600*08/19/93   R.ATALLAH   CR-1233   BLANK-TICKER ROW NOW ENDS ONLY          
002700*                                 THE CURRENT GROUP'S HOLDINGS -          
002800*                                 PRIOR LOGIC WAS ENDING THE              
002900*                                 WHOLE FEED BY MISTAKE.                  
003000*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
003100*                                 FIELDS IN THIS STEP. NO CHANGE.         
003200*02/17/01   H.NASSER    HD-0098   CALLS PORTFOLIO-FIELD-UTILITY           
003300*                                 FOR TICKER CLEAN/PCT-TO-RATIO           
003400*                                 INSTEAD OF IN-LINE LOGIC.               
003500*----------------------------------------------------------------         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT FEEDSUM ASSIGN TO "FEEDSUM"                                   
004500         ORGANIZATION IS LINE SEQUENTIAL.                                 
004600     SELECT FEEDHLD ASSIGN TO "FEEDHLD"                                   
004700         ORGANIZATION IS LINE SEQUENTIAL.                                 
004800     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
005100         ORGANIZATION IS LINE SEQUENTIAL.                                 
005200     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
005300         ORGANIZATION IS LINE SEQUENTIAL.                                 
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700*FEED-SUMMARY-RECORD AND FEED-HOLDING-RECORD - COMMON LAYOUT              
005800*SHARED BY ALL FIVE EXTRACT STEPS (NPE/YRR/CFH/PBG/EMC).                  
005900*FIXED 75/82 BYTE RECORDS, SIGN SEPARATE ON THE AMOUNTS SO                
006000*THE ARQAAM, YASSER, CFH, POSITIONS-BY-GROUP AND EMAD FEEDS               
006100*ALL LAND ON THE SAME BYTE COUNT COMING OUT OF THE FEED JOB.              
006200 FD  FEEDSUM                                                              
006300         RECORDING MODE IS F.                                             
006400 01  FEED-SUMMARY-RECORD.                                                 
006500     05  FS-FEED-ID                 PIC X(01).                            
006600     05  FS-GROUP                   PIC X(20).                            
006700     05  FS-PORTFOLIO               PIC X(20).                            
006800     05  FS-NAV                     PIC S9(13)V99                         
006900         SIGN IS TRAILING SEPARATE CHARACTER.                             
007000     05  FS-BALANCE                 PIC S9(13)V99                         
007100         SIGN IS TRAILING SEPARATE CHARACTER.                             
007200     05  FS-NAV-VALID               PIC X(01).                            
007300     05  FS-BAL-VALID               PIC X(01).                            
007400*                                                                         
007500 FD  FEEDHLD                                                              
007600         RECORDING MODE IS F.                                             
007700 01  FEED-HOLDING-RECORD.                                                 
007800     05  FH-FEED-ID                 PIC X(01).                            
007900     05  FH-GROUP                   PIC X(20).                            
008000     05  FH-PORTFOLIO               PIC X(20).                            
008100     05  FH-TICKER-RAW              PIC X(20).                            
008200     05  FH-AMOUNT                  PIC S9(13)V9(06)                      
008300         SIGN IS TRAILING SEPARATE CHARACTER.                             
008400     05  FH-AMT-VALID               PIC X(01).                            
008500*                                                                         
008600*HOLDING-RECORD - NORMALIZED OUTPUT, ONE PER STOCK POSITION.              
008700 FD  HLDOUT                                                               
008800 01  HOLDING-RECORD.                                                      
008900     05  H-GROUP                    PIC X(20).                            
009000     05  H-PORTFOLIO                PIC X(20).                            
009100     05  H-TICKER                   PIC X(20).                            
009200     05  H-WEIGHT-RATIO         PIC S9(01)V9(06).                         
009300     05  H-WGT-VALID                PIC X(01).                            
009400     05  FILLER                     PIC X(10).                            
009500*                                                                         
009600*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED.                             
009700 FD  SUMOUT                                                               
009800 01  SUMMARY-RECORD.                                                      
009900     05  S-GROUP                    PIC X(20).                            
010000     05  S-PORTFOLIO                PIC X(20).                            
010100     05  S-NAV                      PIC S9(13)V99.                        
010200     05  S-CASH-OR-PP               PIC S9(13)V99.                        
010300     05  S-BAL-TYPE                 PIC X(01).                            
010400         88  S-BAL-IS-CASH                  VALUE 'C'.                    
010500         88  S-BAL-IS-PP                    VALUE 'P'.                    
010600     05  S-NAV-VALID                PIC X(01).                            
010700     05  S-BAL-VALID                PIC X(01).                            
010800     05  FILLER                     PIC X(08).                            
010900*                                                                         
011000*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
011100 FD  TOTOUT                                                               
011200 01  TOTALS-RECORD.                                                       
011300     05  T-GROUP                    PIC X(20).                            
011400     05  T-PORTFOLIO                PIC X(20).                            
011500     05  T-TOTAL-NAV                PIC S9(13)V99.                        
011600     05  T-TOTAL-CASH               PIC S9(13)V99.                        
011700     05  T-TOTAL-PP                 PIC S9(13)V99.                        
011800     05  FILLER                     PIC X(14).                            
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*                                                                         
012200*EOF SWITCHES.                                                            
012300 01  WS-SWITCHES.                                                         
012400     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
012500         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012600     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
012700         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
012800     05  FILLER                    PIC X(05).                             
012900*                                                                         
013000*GROUP-UPPER SCRATCH AREA - UPPERCASED COPY OF THE INCOMING               
013100*GROUP NAME, USED ONLY TO TEST FOR "UNGROUPED" CASE-                      
013200*INSENSITIVELY (CR-1198).                                                 
013300 01  WS-GROUP-UPPER.                                                      
013400     05  WS-GROUP-UPPER-TEXT      PIC X(20).                              
013500     05  FILLER                   PIC X(05).                              
013600 01  WS-GROUP-UPPER-R REDEFINES WS-GROUP-UPPER.                           
013700     05  WS-GROUP-UPPER-CHAR      PIC X(01) OCCURS 25 TIMES.              
013800*                                                                         
013900*CR-1233 - LAST GROUP WHOSE HOLDINGS WERE STOPPED BY A BLANK-             
014000*TICKER ROW.  FURTHER ROWS FOR THE SAME GROUP ARE DROPPED                 
014100*UNTIL THE GROUP CHANGES.                                                 
014200 01  WS-HOLD-CONTROL.                                                     
014300     05  WS-STOPPED-GROUP         PIC X(20) VALUE SPACES.                 
014400     05  FILLER                   PIC X(10).                              
014500 01  WS-HOLD-CONTROL-R REDEFINES WS-HOLD-CONTROL.                         
014600     05  WS-HOLD-CONTROL-FLAT     PIC X(30).                              
014700*                                                                         
014800*TICKER COMPARE AREA - UPPERCASED/TRIMMED COPY OF FH-TICKER-RAW.          
014900*KEPT FOR PARITY WITH THE OTHER FOUR EXTRACT STEPS EVEN THOUGH            
015000*THIS FEED HAS NO TOTAL SENTINEL OF ITS OWN.                              
015100 01  WS-RAW-TICKER-UPPER.                                                 
015200     05  WS-RAW-TICKER-TEXT        PIC X(20).                             
015300     05  FILLER                     PIC X(05).                            
015400 01  WS-RAW-TICKER-UPPER-R REDEFINES WS-RAW-TICKER-UPPER.                 
015500     05  WS-RAW-TICKER-CHAR        PIC X(01) OCCURS 25 TIMES.             
015600*                                                                         
015700 01  WS-SUBSCRIPTS.                                                       
015800     05  WS-CHAR-IDX               PIC S9(04) COMP.                       
015900*                                                                         
016000*LINKAGE AREA TO CALL THE SHARED FIELD UTILITY (PFU.TIP20).               
016100 01  WS-UTIL-REQUEST.                                                     
016200     05  WS-UTIL-FUNCTION-CODE     PIC X(01).                             
016300     05  WS-UTIL-TICKER-IN         PIC X(20).                             
016400     05  WS-UTIL-TICKER-OUT        PIC X(20).                             
016500     05  WS-UTIL-WEIGHT-IN         PIC S9(13)V9(06)                       
016600         SIGN IS TRAILING SEPARATE CHARACTER.                             
016700     05  WS-UTIL-WEIGHT-VALID-IN   PIC X(01).                             
016800     05  WS-UTIL-WEIGHT-OUT        PIC S9(01)V9(06).                      
016900     05  WS-UTIL-WEIGHT-VALID-OUT  PIC X(01).                             
017000     05  FILLER                    PIC X(10).                             
017100                                                                          
017200 PROCEDURE DIVISION.                                                      
017300 000-MAIN.                                                                
017400     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
017500     PERFORM 200-PROCESS-SUMMARY THRU 200-EXIT                            
017600         UNTIL WS-SUMMARY-EOF.                                            
017700     PERFORM 400-PROCESS-HOLDINGS THRU 400-EXIT                           
017800         UNTIL WS-HOLDING-EOF.                                            
017900     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
018000     STOP RUN.                                                            
018100*                                                                         
018200 100-INITIALIZE.                                                          
018300     OPEN INPUT  FEEDSUM.                                                 
018400     OPEN INPUT  FEEDHLD.                                                 
018500     OPEN EXTEND SUMOUT.                                                  
018600     OPEN EXTEND HLDOUT.                                                  
018700     OPEN EXTEND TOTOUT.                                                  
018800 100-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100*PROCESS-SUMMARY - GROUP NAME DOUBLES AS THE PORTFOLIO NAME.              
019200*UNGROUPED IS DROPPED (CR-1121/CR-1198).  BALANCE IS TOTAL                
019300*CASH (TYPE C); TOTALS ARE WRITTEN RIGHT HERE, ONE PER ROW -              
019400*THIS FEED NEVER CARRIES TWO SUMMARY ROWS FOR THE SAME GROUP.             
019500 200-PROCESS-SUMMARY.                                                     
019600     READ FEEDSUM                                                         
019700         AT END                                                           
019800             SET WS-SUMMARY-EOF TO TRUE                                   
019900             GO TO 200-EXIT                                               
020000     END-READ.                                                            
020100     IF FS-FEED-ID NOT = 'P'                                              
020200         GO TO 200-EXIT                                                   
020300     END-IF.                                                              
020400     MOVE FS-GROUP TO WS-GROUP-UPPER-TEXT.                                
020500     INSPECT WS-GROUP-UPPER CONVERTING                                    
020600         'abcdefghijklmnopqrstuvwxyz'                                     
020700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
020800     IF WS-GROUP-UPPER-TEXT = 'UNGROUPED'                                 
020900         GO TO 200-EXIT                                                   
021000     END-IF.                                                              
021100     MOVE FS-GROUP      TO S-GROUP.                                       
021200     MOVE FS-PORTFOLIO  TO S-PORTFOLIO.                                   
021300     MOVE FS-NAV        TO S-NAV.                                         
021400     MOVE FS-BALANCE    TO S-CASH-OR-PP.                                  
021500     MOVE 'C'           TO S-BAL-TYPE.                                    
021600     MOVE FS-NAV-VALID  TO S-NAV-VALID.                                   
021700     MOVE FS-BAL-VALID  TO S-BAL-VALID.                                   
021800     WRITE SUMMARY-RECORD.                                                
021900     MOVE FS-GROUP     TO T-GROUP.                                        
022000     MOVE FS-PORTFOLIO TO T-PORTFOLIO.                                    
022100     MOVE ZERO         TO T-TOTAL-NAV.                                    
022200     MOVE ZERO         TO T-TOTAL-CASH.                                   
022300     MOVE ZERO         TO T-TOTAL-PP.                                     
022400     IF FS-NAV-VALID = 'Y'                                                
022500         MOVE FS-NAV TO T-TOTAL-NAV                                       
022600     END-IF.                                                              
022700     IF FS-BAL-VALID = 'Y'                                                
022800         MOVE FS-BALANCE TO T-TOTAL-CASH                                  
022900     END-IF.                                                              
023000     WRITE TOTALS-RECORD.                                                 
023100 200-EXIT.                                                                
023200     EXIT.                                                                
023300*                                                                         
023400*PROCESS-HOLDINGS - UNGROUPED ROWS ARE DROPPED.  A BLANK-                 
023500*CLEANED-TICKER ROW STOPS ONLY THE CURRENT GROUP (CR-1233);               
023600*IT DOES NOT END THE FEED.  WS-STOPPED-GROUP REMEMBERS WHICH              
023700*GROUP WAS STOPPED SO LATER ROWS OF THAT SAME GROUP ARE ALSO              
023800*DROPPED UNTIL THE GROUP CHANGES.                                         
023900 400-PROCESS-HOLDINGS.                                                    
024000     READ FEEDHLD                                                         
024100         AT END                                                           
024200             SET WS-HOLDING-EOF TO TRUE                                   
024300             GO TO 400-EXIT                                               
024400     END-READ.                                                            
024500     IF FH-FEED-ID NOT = 'P'                                              
024600         GO TO 400-EXIT                                                   
024700     END-IF.                                                              
024800     MOVE FH-GROUP TO WS-GROUP-UPPER-TEXT.                                
024900     INSPECT WS-GROUP-UPPER CONVERTING                                    
025000         'abcdefghijklmnopqrstuvwxyz'                                     
025100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
025200     IF WS-GROUP-UPPER-TEXT = 'UNGROUPED'                                 
025300         GO TO 400-EXIT                                                   
025400     END-IF.                                                              
025500     IF FH-GROUP = WS-STOPPED-GROUP                                       
025600         GO TO 400-EXIT                                                   
025700     END-IF.                                                              
025800     MOVE FH-TICKER-RAW TO WS-RAW-TICKER-TEXT.                            
025900     INSPECT WS-RAW-TICKER-UPPER CONVERTING                               
026000         'abcdefghijklmnopqrstuvwxyz'                                     
026100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
026200     MOVE '1' TO WS-UTIL-FUNCTION-CODE.                                   
026300     MOVE FH-TICKER-RAW TO WS-UTIL-TICKER-IN.                             
026400     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
026500     IF WS-UTIL-TICKER-OUT = SPACES                                       
026600         MOVE FH-GROUP TO WS-STOPPED-GROUP                                
026700         GO TO 400-EXIT                                                   
026800     END-IF.                                                              
026900     MOVE '2' TO WS-UTIL-FUNCTION-CODE.                                   
027000     MOVE FH-AMOUNT      TO WS-UTIL-WEIGHT-IN.                            
027100     MOVE FH-AMT-VALID   TO WS-UTIL-WEIGHT-VALID-IN.                      
027200     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
027300     MOVE FH-GROUP            TO H-GROUP.                                 
027400     MOVE FH-PORTFOLIO        TO H-PORTFOLIO.                             
027500     MOVE WS-UTIL-TICKER-OUT  TO H-TICKER.                                
027600     MOVE WS-UTIL-WEIGHT-OUT       TO H-WEIGHT-RATIO.                     
027700     MOVE WS-UTIL-WEIGHT-VALID-OUT TO H-WGT-VALID.                        
027800     WRITE HOLDING-RECORD.                                                
027900 400-EXIT.                                                                
028000     EXIT.                                                                
028100*                                                                         
028200 900-TERMINATE.                                                           
028300     CLOSE FEEDSUM FEEDHLD SUMOUT HLDOUT TOTOUT.                          
028400 900-EXIT.                                                                
028500     EXIT.                                                                
028600                                                                          
028700 END PROGRAM POSITION-GROUP-EXTRACT.                                      
