000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRESENCE-MATRIX-BUILDER.                                  
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*BUILDS THE TICKER-BY-PORTFOLIO PRESENCE MATRIX.  RUNS AFTER              
001000*CME.TIP26 HAS FINISHED THE TOTALS BACKFILL.  READS THE MASTER            
001100*SUMMARY (SUMOUT) ONLY TO GET THE DISTINCT, ASCENDING-SORTED              
001200*PORTFOLIO COLUMN LIST, THEN READS THE MASTER HOLDINGS                    
001300*(HLDOUT) TO FILL IN EACH TICKERS WEIGHT AND PRESENCE PER                 
001400*COLUMN, SORTS THE ROWS, AND WRITES MTXOUT.                               
001500*----------------------------------------------------------------         
001600*CHANGE LOG                                                               
001700*DATE       PGMR        REQUEST   DESCRIPTION                             
001800*---------- ----------- --------- ------------------------------          
001900*11/02/87   R.ATALLAH   CR-1020   ORIGINAL.                               
002000*03/18/91   Y.KHALIL    CR-1205   ROWS SORTED BY PRESENCE COUNT           
002100*                                 THEN BY SUMMED WEIGHT, BOTH             
002200*                                 DESCENDING, SO THE REPORT LEADS         
002300*                                 WITH THE MOST WIDELY HELD NAMES.        
002400*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002500*                                 FIELDS IN THIS STEP. NO CHANGE.         
002600*06/22/02   H.NASSER    CR-1410   TICKER TABLE WIDENED TO 100             
002700*                                 ROWS, PORTFOLIO LIST TO 20,             
002800*                                 SAME DRIVER AS CR-1277/CME.             
002900*----------------------------------------------------------------         
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.   IBM-370.                                              
003400 OBJECT-COMPUTER.   IBM-370.                                              
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
003900         ORGANIZATION IS LINE SEQUENTIAL.                                 
004000     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
004100         ORGANIZATION IS LINE SEQUENTIAL.                                 
004200     SELECT MTXOUT  ASSIGN TO "MTXOUT"                                    
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*SUMMARY-RECORD - READ ONLY TO GET THE PORTFOLIO COLUMN LIST.             
004800 FD  SUMOUT                                                               
004900 01  SUMMARY-RECORD.                                                      
005000     05  S-GROUP                    PIC X(20).                            
005100     05  S-PORTFOLIO                PIC X(20).                            
005200     05  S-NAV                      PIC S9(13)V99.                        
005300     05  S-CASH-OR-PP               PIC S9(13)V99.                        
005400     05  S-BAL-TYPE                 PIC X(01).                            
005500     05  S-NAV-VALID                PIC X(01).                            
005600     05  S-BAL-VALID                PIC X(01).                            
005700     05  FILLER                     PIC X(08).                            
005800*                                                                         
005900*HOLDING-RECORD - THE SOURCE OF THE WEIGHT/PRESENCE CELLS.                
006000 FD  HLDOUT                                                               
006100 01  HOLDING-RECORD.                                                      
006200     05  H-GROUP                    PIC X(20).                            
006300     05  H-PORTFOLIO                PIC X(20).                            
006400     05  H-TICKER                   PIC X(20).                            
006500     05  H-WEIGHT-RATIO             PIC S9(01)V9(06).                     
006600     05  H-WGT-VALID                PIC X(01).                            
006700     05  FILLER                     PIC X(10).                            
006800*                                                                         
006900*MATRIX-RECORD - ONE PER DISTINCT TICKER, IN SORTED ORDER.                
007000 FD  MTXOUT                                                               
007100 01  MATRIX-RECORD.                                                       
007200     05  M-TICKER                   PIC X(20).                            
007300     05  M-WEIGHT-PCT               PIC 9(03)V99 OCCURS 20 TIMES.         
007400     05  M-PRESENT                  PIC X(01)    OCCURS 20 TIMES.         
007500     05  M-PRESENCE-COUNT           PIC 9(02).                            
007600     05  M-PRESENCE                 PIC X(05).                            
007700     05  FILLER                     PIC X(10).                            
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000*                                                                         
008100*EOF SWITCHES.                                                            
008200 01  WS-SWITCHES.                                                         
008300     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
008400         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
008500     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
008600         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
008700     05  WS-SWAP-MADE-SW           PIC X(01) VALUE "N".                   
008800     05  FILLER                    PIC X(04).                             
008900*                                                                         
009000*DISTINCT, ASCENDING-SORTED PORTFOLIO COLUMN LIST (U7 STEP 4).            
009100 01  WS-PORT-LIST.                                                        
009200     05  WS-PORT-ROW OCCURS 20 TIMES                                      
009300         INDEXED BY WS-PORT-NDX.                                          
009400         10  WS-PORT-NAME            PIC X(20) VALUE SPACES.              
009500 01  WS-PORT-LIST-R REDEFINES WS-PORT-LIST.                               
009600     05  WS-PORT-LIST-FLAT       PIC X(400).                              
009700 01  WS-PORT-SWAP               PIC X(20).                                
009800*                                                                         
009900*ONE ROW PER DISTINCT TICKER - RATIO SUM AND PRESENCE FLAG                
010000*PER PORTFOLIO COLUMN.  RATIO IS ACCUMULATED AT FULL 6-                   
010100*DECIMAL PRECISION, CONVERTED TO A WEIGHT PERCENT ONLY WHEN               
010200*THE ROW IS WRITTEN (CR-1020 / SPEC U8 RULE).                             
010300 01  WS-MATRIX-TABLE.                                                     
010400     05  WS-MATRIX-ROW OCCURS 100 TIMES                                   
010500         INDEXED BY WS-TIX.                                               
010600         10  WS-M-TICKER             PIC X(20) VALUE SPACES.              
010700         10  WS-M-RATIO-SUM          PIC S9(04)V9(06)                     
010800                 OCCURS 20 TIMES VALUE ZERO.                              
010900         10  WS-M-PRESENT            PIC X(01)                            
011000                 OCCURS 20 TIMES VALUE 'N'.                               
011100 01  WS-MATRIX-TABLE-R REDEFINES WS-MATRIX-TABLE.                         
011200     05  WS-MATRIX-FLAT          PIC X(24000).                            
011300*                                                                         
011400*ONE ROW OF WS-MATRIX-TABLE, USED AS THE SWAP AREA DURING                 
011500*800-SORT-MATRIX-ROWS.                                                    
011600 01  WS-MATRIX-SWAP.                                                      
011700     05  WS-SWAP-TICKER             PIC X(20).                            
011800     05  WS-SWAP-RATIO-SUM           PIC S9(04)V9(06)                     
011900             OCCURS 20 TIMES.                                             
012000     05  WS-SWAP-PRESENT             PIC X(01) OCCURS 20 TIMES.           
012100 01  WS-MATRIX-SWAP-R REDEFINES WS-MATRIX-SWAP.                           
012200     05  WS-MATRIX-SWAP-FLAT         PIC X(240).                          
012300*                                                                         
012400*ONE ROW PER TICKER, PARALLEL TO WS-MATRIX-ROW BY SUBSCRIPT -             
012500*PRESENCE COUNT AND THE ROW WEIGHT-SUM USED AS THE SORT KEY,              
012600*AND THE PRE-BUILT "K/N" PRESENCE TEXT (CR-1205).                         
012700 01  WS-MATRIX-META.                                                      
012800     05  WS-META-ROW OCCURS 100 TIMES.                                    
012900         10  WS-M-PRESENCE-COUNT     PIC S9(02) COMP VALUE ZERO.          
013000         10  WS-M-ROW-WEIGHT-SUM     PIC S9(07)V9(06) VALUE ZERO.         
013100         10  WS-M-PRESENCE-TEXT      PIC X(05) VALUE SPACES.              
013200 01  WS-META-SWAP.                                                        
013300     05  WS-SWAP-PRESENCE-COUNT  PIC S9(02) COMP.                         
013400     05  WS-SWAP-ROW-WEIGHT-SUM  PIC S9(07)V9(06).                        
013500     05  WS-SWAP-PRESENCE-TEXT   PIC X(05).                               
013600*                                                                         
013700*SCRATCH AREA TO BUILD THE "K/N" PRESENCE TEXT A DIGIT PAIR               
013800*AT A TIME, THEN MOVED WHOLE INTO WS-M-PRESENCE-TEXT.                     
013900 01  WS-PRESENCE-FMT.                                                     
014000     05  WS-PF-COUNT                PIC 99.                               
014100     05  WS-PF-SLASH                PIC X(01) VALUE '/'.                  
014200     05  WS-PF-TOTAL                PIC 99.                               
014300*                                                                         
014400 01  WS-SUBSCRIPTS.                                                       
014500     05  WS-PORT-COUNT              PIC S9(04) COMP VALUE ZERO.           
014600     05  WS-TICKER-COUNT            PIC S9(04) COMP VALUE ZERO.           
014700     05  WS-COL-IDX                 PIC S9(04) COMP.                      
014800     05  WS-OUT-IDX                 PIC S9(04) COMP.                      
014900                                                                          
015000 PROCEDURE DIVISION.                                                      
015100 000-MAIN.                                                                
015200     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
015300     PERFORM 300-BUILD-PORTFOLIO-LIST THRU 300-EXIT                       
015400         UNTIL WS-SUMMARY-EOF.                                            
015500     PERFORM 350-SORT-PORTFOLIO-LIST THRU 350-EXIT.                       
015600     PERFORM 400-LOAD-MATRIX THRU 400-EXIT                                
015700         UNTIL WS-HOLDING-EOF.                                            
015800     PERFORM 700-FINALIZE-MATRIX-ROW THRU 700-EXIT                        
015900         VARYING WS-TIX FROM 1 BY 1                                       
016000         UNTIL WS-TIX > WS-TICKER-COUNT.                                  
016100     PERFORM 800-SORT-MATRIX-ROWS THRU 800-EXIT.                          
016200     PERFORM 920-WRITE-ONE-TICKER-ROW THRU 920-EXIT                       
016300         VARYING WS-TIX FROM 1 BY 1                                       
016400         UNTIL WS-TIX > WS-TICKER-COUNT.                                  
016500     PERFORM 950-TERMINATE THRU 950-EXIT.                                 
016600     STOP RUN.                                                            
016700*                                                                         
016800 100-INITIALIZE.                                                          
016900     OPEN INPUT  SUMOUT.                                                  
017000     OPEN INPUT  HLDOUT.                                                  
017100     OPEN OUTPUT MTXOUT.                                                  
017200 100-EXIT.                                                                
017300     EXIT.                                                                
017400*                                                                         
017500*BUILD-PORTFOLIO-LIST (U7 STEP 4) - DISTINCT, NON-BLANK                   
017600*PORTFOLIO NAMES OFF THE MASTER SUMMARY.  SORTED BELOW.                   
017700 300-BUILD-PORTFOLIO-LIST.                                                
017800     READ SUMOUT                                                          
017900         AT END                                                           
018000             SET WS-SUMMARY-EOF TO TRUE                                   
018100             GO TO 300-EXIT                                               
018200     END-READ.                                                            
018300     IF S-PORTFOLIO = SPACES                                              
018400         GO TO 300-EXIT                                                   
018500     END-IF.                                                              
018600     SET WS-PORT-NDX TO 1.                                                
018700     SEARCH WS-PORT-ROW                                                   
018800         AT END                                                           
018900             ADD 1 TO WS-PORT-COUNT                                       
019000             SET WS-PORT-NDX TO WS-PORT-COUNT                             
019100             MOVE S-PORTFOLIO TO WS-PORT-NAME(WS-PORT-NDX)                
019200         WHEN WS-PORT-NAME(WS-PORT-NDX) = S-PORTFOLIO                     
019300             CONTINUE                                                     
019400     END-SEARCH.                                                          
019500 300-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800*SORT-PORTFOLIO-LIST - PLAIN BUBBLE SORT, ASCENDING BY NAME.              
019900*THE LIST NEVER HOLDS MORE THAN 20 ENTRIES SO THIS IS CHEAP.              
020000 350-SORT-PORTFOLIO-LIST.                                                 
020100     MOVE "Y" TO WS-SWAP-MADE-SW.                                         
020200     PERFORM 360-SORT-PASS THRU 360-EXIT                                  
020300         UNTIL WS-SWAP-MADE-SW = "N".                                     
020400 350-EXIT.                                                                
020500     EXIT.                                                                
020600*                                                                         
020700 360-SORT-PASS.                                                           
020800     MOVE "N" TO WS-SWAP-MADE-SW.                                         
020900     PERFORM 365-COMPARE-ADJACENT-PORT THRU 365-EXIT                      
021000         VARYING WS-OUT-IDX FROM 1 BY 1                                   
021100         UNTIL WS-OUT-IDX > WS-PORT-COUNT - 1.                            
021200 360-EXIT.                                                                
021300     EXIT.                                                                
021400*                                                                         
021500 365-COMPARE-ADJACENT-PORT.                                               
021600     IF WS-PORT-NAME(WS-OUT-IDX) > WS-PORT-NAME(WS-OUT-IDX + 1)           
021700         MOVE WS-PORT-NAME(WS-OUT-IDX)     TO WS-PORT-SWAP                
021800         MOVE WS-PORT-NAME(WS-OUT-IDX + 1) TO                             
021900             WS-PORT-NAME(WS-OUT-IDX)                                     
022000         MOVE WS-PORT-SWAP                 TO                             
022100             WS-PORT-NAME(WS-OUT-IDX + 1)                                 
022200         MOVE "Y" TO WS-SWAP-MADE-SW                                      
022300     END-IF.                                                              
022400 365-EXIT.                                                                
022500     EXIT.                                                                
022600*                                                                         
022700*LOAD-MATRIX - ONE HOLDING AT A TIME.  FIND/CLAIM THE TICKER              
022800*ROW, LOCATE THE PORTFOLIO COLUMN, MARK PRESENCE, AND (IF THE             
022900*WEIGHT IS VALID) ACCUMULATE THE RATIO INTO THAT CELL.                    
023000 400-LOAD-MATRIX.                                                         
023100     READ HLDOUT                                                          
023200         AT END                                                           
023300             SET WS-HOLDING-EOF TO TRUE                                   
023400             GO TO 400-EXIT                                               
023500     END-READ.                                                            
023600     PERFORM 420-FIND-OR-CLAIM-TICKER THRU 420-EXIT.                      
023700     PERFORM 440-FIND-PORTFOLIO-COLUMN THRU 440-EXIT.                     
023800     IF WS-COL-IDX = ZERO                                                 
023900         GO TO 400-EXIT                                                   
024000     END-IF.                                                              
024100     MOVE 'Y' TO WS-M-PRESENT(WS-TIX, WS-COL-IDX).                        
024200     IF H-WGT-VALID = 'Y'                                                 
024300         ADD H-WEIGHT-RATIO TO                                            
024400             WS-M-RATIO-SUM(WS-TIX, WS-COL-IDX)                           
024500     END-IF.                                                              
024600 400-EXIT.                                                                
024700     EXIT.                                                                
024800*                                                                         
024900 420-FIND-OR-CLAIM-TICKER.                                                
025000     SET WS-TIX TO 1.                                                     
025100     SEARCH WS-MATRIX-ROW                                                 
025200         AT END                                                           
025300             ADD 1 TO WS-TICKER-COUNT                                     
025400             SET WS-TIX TO WS-TICKER-COUNT                                
025500             MOVE H-TICKER TO WS-M-TICKER(WS-TIX)                         
025600         WHEN WS-M-TICKER(WS-TIX) = H-TICKER                              
025700             CONTINUE                                                     
025800     END-SEARCH.                                                          
025900 420-EXIT.                                                                
026000     EXIT.                                                                
026100*                                                                         
026200 440-FIND-PORTFOLIO-COLUMN.                                               
026300     MOVE ZERO TO WS-COL-IDX.                                             
026400     SET WS-PORT-NDX TO 1.                                                
026500     SEARCH WS-PORT-ROW                                                   
026600         AT END                                                           
026700             GO TO 440-EXIT                                               
026800         WHEN WS-PORT-NAME(WS-PORT-NDX) = H-PORTFOLIO                     
026900             SET WS-COL-IDX TO WS-PORT-NDX                                
027000             GO TO 440-EXIT                                               
027100     END-SEARCH.                                                          
027200 440-EXIT.                                                                
027300     EXIT.                                                                
027400*                                                                         
027500*FINALIZE-MATRIX-ROW - ONCE PER TICKER, AFTER ALL HOLDINGS                
027600*ARE LOADED.  COUNTS PRESENT COLUMNS, SUMS THE ROWS RATIOS                
027700*FOR THE SORT KEY, AND BUILDS THE "K/N" PRESENCE TEXT.                    
027800 700-FINALIZE-MATRIX-ROW.                                                 
027900     MOVE ZERO TO WS-M-PRESENCE-COUNT(WS-TIX).                            
028000     MOVE ZERO TO WS-M-ROW-WEIGHT-SUM(WS-TIX).                            
028100     PERFORM 720-ACCUM-ONE-COLUMN THRU 720-EXIT                           
028200         VARYING WS-COL-IDX FROM 1 BY 1                                   
028300         UNTIL WS-COL-IDX > WS-PORT-COUNT.                                
028400     MOVE WS-M-PRESENCE-COUNT(WS-TIX) TO WS-PF-COUNT.                     
028500     MOVE WS-PORT-COUNT                TO WS-PF-TOTAL.                    
028600     MOVE WS-PRESENCE-FMT TO WS-M-PRESENCE-TEXT(WS-TIX).                  
028700 700-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000 720-ACCUM-ONE-COLUMN.                                                    
029100     IF WS-M-PRESENT(WS-TIX, WS-COL-IDX) = 'Y'                            
029200         ADD 1 TO WS-M-PRESENCE-COUNT(WS-TIX)                             
029300     END-IF.                                                              
029400     ADD WS-M-RATIO-SUM(WS-TIX, WS-COL-IDX)                               
029500         TO WS-M-ROW-WEIGHT-SUM(WS-TIX).                                  
029600 720-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900*SORT-MATRIX-ROWS (CR-1205) - BUBBLE SORT, DESCENDING BY                  
030000*PRESENCE COUNT, THEN BY THE ROW WEIGHT-SUM.  ROW AND META                
030100*ARE SWAPPED TOGETHER SO THEY STAY LINED UP BY SUBSCRIPT.                 
030200 800-SORT-MATRIX-ROWS.                                                    
030300     MOVE "Y" TO WS-SWAP-MADE-SW.                                         
030400     PERFORM 820-SORT-PASS THRU 820-EXIT                                  
030500         UNTIL WS-SWAP-MADE-SW = "N".                                     
030600 800-EXIT.                                                                
030700     EXIT.                                                                
030800*                                                                         
030900 820-SORT-PASS.                                                           
031000     MOVE "N" TO WS-SWAP-MADE-SW.                                         
031100     PERFORM 840-COMPARE-ADJACENT-ROW THRU 840-EXIT                       
031200         VARYING WS-OUT-IDX FROM 1 BY 1                                   
031300         UNTIL WS-OUT-IDX > WS-TICKER-COUNT - 1.                          
031400 820-EXIT.                                                                
031500     EXIT.                                                                
031600*                                                                         
031700 840-COMPARE-ADJACENT-ROW.                                                
031800     IF WS-M-PRESENCE-COUNT(WS-OUT-IDX) <                                 
031900         WS-M-PRESENCE-COUNT(WS-OUT-IDX + 1)                              
032000         PERFORM 860-SWAP-ROWS THRU 860-EXIT                              
032100     ELSE                                                                 
032200         IF WS-M-PRESENCE-COUNT(WS-OUT-IDX) =                             
032300             WS-M-PRESENCE-COUNT(WS-OUT-IDX + 1)                          
032400         AND WS-M-ROW-WEIGHT-SUM(WS-OUT-IDX) <                            
032500             WS-M-ROW-WEIGHT-SUM(WS-OUT-IDX + 1)                          
032600         PERFORM 860-SWAP-ROWS THRU 860-EXIT                              
032700     END-IF.                                                              
032800 840-EXIT.                                                                
032900     EXIT.                                                                
033000*                                                                         
033100 860-SWAP-ROWS.                                                           
033200     MOVE WS-MATRIX-ROW(WS-OUT-IDX)     TO WS-MATRIX-SWAP.                
033300     MOVE WS-MATRIX-ROW(WS-OUT-IDX + 1) TO                                
033400         WS-MATRIX-ROW(WS-OUT-IDX).                                       
033500     MOVE WS-MATRIX-SWAP                TO                                
033600         WS-MATRIX-ROW(WS-OUT-IDX + 1).                                   
033700     MOVE WS-META-ROW(WS-OUT-IDX)     TO WS-META-SWAP.                    
033800     MOVE WS-META-ROW(WS-OUT-IDX + 1) TO                                  
033900         WS-META-ROW(WS-OUT-IDX).                                         
034000     MOVE WS-META-SWAP                TO                                  
034100         WS-META-ROW(WS-OUT-IDX + 1).                                     
034200     MOVE "Y" TO WS-SWAP-MADE-SW.                                         
034300 860-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600*WRITE-ONE-TICKER-ROW - CONVERT EACH COLUMNS RATIO SUM TO A               
034700*ROUNDED WEIGHT PERCENT (RATIO X 100, CR-1020) AND WRITE THE              
034800*RECORD IN THE SORTED ORDER LEFT BY 800-SORT-MATRIX-ROWS.                 
034900 920-WRITE-ONE-TICKER-ROW.                                                
035000     MOVE WS-M-TICKER(WS-TIX)          TO M-TICKER.                       
035100     PERFORM 940-MOVE-ONE-COLUMN THRU 940-EXIT                            
035200         VARYING WS-COL-IDX FROM 1 BY 1                                   
035300         UNTIL WS-COL-IDX > 20.                                           
035400     MOVE WS-M-PRESENCE-COUNT(WS-TIX)  TO M-PRESENCE-COUNT.               
035500     MOVE WS-M-PRESENCE-TEXT(WS-TIX)   TO M-PRESENCE.                     
035600     WRITE MATRIX-RECORD.                                                 
035700 920-EXIT.                                                                
035800     EXIT.                                                                
035900*                                                                         
036000 940-MOVE-ONE-COLUMN.                                                     
036100     COMPUTE M-WEIGHT-PCT(WS-COL-IDX) ROUNDED =                           
036200         WS-M-RATIO-SUM(WS-TIX, WS-COL-IDX) * 100                         
036300         ON SIZE ERROR                                                    
036400             MOVE ZERO TO M-WEIGHT-PCT(WS-COL-IDX)                        
036500     END-COMPUTE.                                                         
036600     MOVE WS-M-PRESENT(WS-TIX, WS-COL-IDX) TO                             
036700         M-PRESENT(WS-COL-IDX).                                           
036800 940-EXIT.                                                                
036900     EXIT.                                                                
037000*                                                                         
037100 950-TERMINATE.                                                           
037200     CLOSE SUMOUT HLDOUT MTXOUT.                                          
037300 950-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 END PROGRAM PRESENCE-MATRIX-BUILDER.                                     
