000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CONSOLIDATED-MASTER-ENGINE.                               
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*CONSOLIDATION STEP - RUNS AFTER ALL FIVE EXTRACT STEPS.  READS           
001000*THE MASTER SUMMARY (SUMOUT) AND THE TOTALS FILE BUILT SO FAR             
001100*(TOTOUT), FINDS ANY (GROUP, PORTFOLIO) PAIR THAT HAS SUMMARY             
001200*ROWS BUT NO TOTALS ROW, SYNTHESIZES ONE BY SUMMING THAT PAIRS            
001300*SUMMARY NAV/BALANCE VALUES, AND REWRITES TOTOUT WITH THE                 
001400*ORIGINAL TOTALS PLUS THE BACKFILLED ONES.                                
001500*----------------------------------------------------------------         
001600*CHANGE LOG                                                               
001700*DATE       PGMR        REQUEST   DESCRIPTION                             
001800*---------- ----------- --------- ------------------------------          
001900*05/04/87   R.ATALLAH   CR-1010   ORIGINAL.                               
002000*12/15/89   R.ATALLAH   CR-1140   BACKFILL ADDED - A FEED WHOSE           
002100*                                 EXTRACT STEP DID NOT RUN STILL          
002200*                                 NEEDS A TOTALS ROW IF ITS               
002300*                                 PORTFOLIO SHOWS UP ON SUMOUT            
002400*                                 FROM SOME OTHER SOURCE.                 
002500*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002600*                                 FIELDS IN THIS STEP. NO CHANGE.         
002700*06/22/02   H.NASSER    CR-1410   SUMMARY/TOTALS TABLES WIDENED           
002800*                                 TO 30 ROWS TO COVER THE CFH             
002900*                                 TABLE WIDENING IN CR-1277.              
003000*----------------------------------------------------------------         
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.   IBM-370.                                              
003500 OBJECT-COMPUTER.   IBM-370.                                              
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004000         ORGANIZATION IS LINE SEQUENTIAL.                                 
004100     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
004200         ORGANIZATION IS LINE SEQUENTIAL.                                 
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED (READ ONLY HERE).            
004700 FD  SUMOUT                                                               
004800 01  SUMMARY-RECORD.                                                      
004900     05  S-GROUP                    PIC X(20).                            
005000     05  S-PORTFOLIO                PIC X(20).                            
005100     05  S-NAV                      PIC S9(13)V99.                        
005200     05  S-CASH-OR-PP               PIC S9(13)V99.                        
005300     05  S-BAL-TYPE                 PIC X(01).                            
005400         88  S-BAL-IS-CASH                  VALUE 'C'.                    
005500         88  S-BAL-IS-PP                    VALUE 'P'.                    
005600     05  S-NAV-VALID                PIC X(01).                            
005700     05  S-BAL-VALID                PIC X(01).                            
005800     05  FILLER                     PIC X(08).                            
005900*                                                                         
006000*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.  READ FIRST             
006100*TO FIND WHAT IS ALREADY THERE, THEN THE FILE IS CLOSED AND               
006200*REOPENED OUTPUT TO REWRITE IT WITH THE BACKFILLED ROWS ADDED.            
006300 FD  TOTOUT                                                               
006400 01  TOTALS-RECORD.                                                       
006500     05  T-GROUP                    PIC X(20).                            
006600     05  T-PORTFOLIO                PIC X(20).                            
006700     05  T-TOTAL-NAV                PIC S9(13)V99.                        
006800     05  T-TOTAL-CASH               PIC S9(13)V99.                        
006900     05  T-TOTAL-PP                 PIC S9(13)V99.                        
007000     05  FILLER                     PIC X(14).                            
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300*                                                                         
007400*EOF SWITCHES.                                                            
007500 01  WS-SWITCHES.                                                         
007600     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
007700         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
007800     05  WS-TOTALS-EOF-SW          PIC X(01) VALUE "N".                   
007900         88  WS-TOTALS-EOF                  VALUE 'Y'.                    
008000     05  FILLER                    PIC X(05).                             
008100*                                                                         
008200*CR-1140 - DISTINCT (GROUP, PORTFOLIO) PAIRS SEEN ON SUMOUT,              
008300*WITH THEIR ACCUMULATED NAV/CASH/PP SUMS.  WIDENED TO 30 ROWS             
008400*BY CR-1410.                                                              
008500 01  WS-SUM-TABLE.                                                        
008600     05  WS-SUM-ROW OCCURS 30 TIMES                                       
008700         INDEXED BY WS-SUM-NDX.                                           
008800         10  WS-SUM-GROUP            PIC X(20) VALUE SPACES.              
008900         10  WS-SUM-PORTFOLIO        PIC X(20) VALUE SPACES.              
009000         10  WS-SUM-NAV              PIC S9(13)V99 VALUE ZERO.            
009100         10  WS-SUM-CASH             PIC S9(13)V99 VALUE ZERO.            
009200         10  WS-SUM-PP               PIC S9(13)V99 VALUE ZERO.            
009300 01  WS-SUM-TABLE-R REDEFINES WS-SUM-TABLE.                               
009400     05  WS-SUM-FLAT             PIC X(2550).                             
009500*                                                                         
009600*CR-1140 - BUFFER OF TOTALS-RECORD COPIES.  LOADED FROM TOTOUT            
009700*ON THE FIRST (INPUT) PASS, THEN GROWN WITH THE BACKFILLED                
009800*ROWS, THEN WRITTEN BACK OUT WHOLE ON THE REWRITE PASS.                   
009900 01  WS-TOT-BUFFER.                                                       
010000     05  WS-TOT-ROW OCCURS 40 TIMES                                       
010100         INDEXED BY WS-TOT-NDX.                                           
010200         10  WS-TOT-GROUP            PIC X(20) VALUE SPACES.              
010300         10  WS-TOT-PORTFOLIO        PIC X(20) VALUE SPACES.              
010400         10  WS-TOT-NAV              PIC S9(13)V99 VALUE ZERO.            
010500         10  WS-TOT-CASH             PIC S9(13)V99 VALUE ZERO.            
010600         10  WS-TOT-PP               PIC S9(13)V99 VALUE ZERO.            
010700 01  WS-TOT-BUFFER-R REDEFINES WS-TOT-BUFFER.                             
010800     05  WS-TOT-FLAT             PIC X(3400).                             
010900*                                                                         
011000*DECORATIVE RUN BANNER - WRITTEN TO THE JOBLOG BY 100-                    
011100*INITIALIZE SO AN OPERATOR SCANNING SYSOUT CAN SEE WHICH                  
011200*STEP IS RUNNING WITHOUT PULLING THE JCL.                                 
011300 01  WS-RUN-BANNER.                                                       
011400     05  WS-RUN-BANNER-TEXT      PIC X(40) VALUE                          
011500             'CONSOLIDATED MASTER ENGINE - TOTALS PASS'.                  
011600 01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.                             
011700     05  WS-RUN-BANNER-CHAR      PIC X(01) OCCURS 40 TIMES.               
011800*                                                                         
011900 01  WS-SUBSCRIPTS.                                                       
012000     05  WS-SUM-IDX                 PIC S9(04) COMP.                      
012100     05  WS-SUM-COUNT               PIC S9(04) COMP VALUE ZERO.           
012200     05  WS-TOT-IDX                 PIC S9(04) COMP.                      
012300     05  WS-TOT-COUNT               PIC S9(04) COMP VALUE ZERO.           
012400                                                                          
012500 PROCEDURE DIVISION.                                                      
012600 000-MAIN.                                                                
012700     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
012800     PERFORM 300-LOAD-SUMMARY-TABLE THRU 300-EXIT                         
012900         UNTIL WS-SUMMARY-EOF.                                            
013000     PERFORM 500-LOAD-TOTALS-TABLE THRU 500-EXIT                          
013100         UNTIL WS-TOTALS-EOF.                                             
013200     PERFORM 700-BACKFILL-MISSING-TOTALS THRU 700-EXIT                    
013300         VARYING WS-SUM-IDX FROM 1 BY 1                                   
013400         UNTIL WS-SUM-IDX > WS-SUM-COUNT.                                 
013500     PERFORM 900-REWRITE-TOTOUT THRU 900-EXIT.                            
013600     PERFORM 950-TERMINATE THRU 950-EXIT.                                 
013700     STOP RUN.                                                            
013800*                                                                         
013900 100-INITIALIZE.                                                          
014000     DISPLAY WS-RUN-BANNER-TEXT.                                          
014100     OPEN INPUT SUMOUT.                                                   
014200     OPEN INPUT TOTOUT.                                                   
014300 100-EXIT.                                                                
014400     EXIT.                                                                
014500*                                                                         
014600*LOAD-SUMMARY-TABLE - FIND OR CLAIM THE TABLE ROW FOR EACH                
014700*SUMMARY RECORDS (GROUP, PORTFOLIO) AND ACCUMULATE ITS NAV                
014800*AND ITS BALANCE INTO THE BUCKET GIVEN BY S-BAL-TYPE.                     
014900 300-LOAD-SUMMARY-TABLE.                                                  
015000     READ SUMOUT                                                          
015100         AT END                                                           
015200             SET WS-SUMMARY-EOF TO TRUE                                   
015300             GO TO 300-EXIT                                               
015400     END-READ.                                                            
015500     PERFORM 320-FIND-OR-CLAIM-SUM-ROW THRU 320-EXIT.                     
015600     IF S-NAV-VALID = 'Y'                                                 
015700         ADD S-NAV TO WS-SUM-NAV(WS-SUM-NDX)                              
015800     END-IF.                                                              
015900     IF S-BAL-VALID = 'Y'                                                 
016000         IF S-BAL-IS-CASH                                                 
016100             ADD S-CASH-OR-PP TO WS-SUM-CASH(WS-SUM-NDX)                  
016200         ELSE                                                             
016300             ADD S-CASH-OR-PP TO WS-SUM-PP(WS-SUM-NDX)                    
016400         END-IF                                                           
016500     END-IF.                                                              
016600 300-EXIT.                                                                
016700     EXIT.                                                                
016800*                                                                         
016900 320-FIND-OR-CLAIM-SUM-ROW.                                               
017000     SET WS-SUM-NDX TO 1.                                                 
017100     SEARCH WS-SUM-ROW                                                    
017200         AT END                                                           
017300             ADD 1 TO WS-SUM-COUNT                                        
017400             SET WS-SUM-NDX TO WS-SUM-COUNT                               
017500             MOVE S-GROUP     TO WS-SUM-GROUP(WS-SUM-NDX)                 
017600             MOVE S-PORTFOLIO TO WS-SUM-PORTFOLIO(WS-SUM-NDX)             
017700             GO TO 320-EXIT                                               
017800         WHEN WS-SUM-GROUP(WS-SUM-NDX)     = S-GROUP                      
017900             AND WS-SUM-PORTFOLIO(WS-SUM-NDX) = S-PORTFOLIO               
018000             GO TO 320-EXIT                                               
018100     END-SEARCH.                                                          
018200 320-EXIT.                                                                
018300     EXIT.                                                                
018400*                                                                         
018500*LOAD-TOTALS-TABLE - COPY WHAT TOTOUT ALREADY HAS, VERBATIM,              
018600*INTO WS-TOT-BUFFER SO IT CAN BE WRITTEN BACK OUT LATER.                  
018700 500-LOAD-TOTALS-TABLE.                                                   
018800     READ TOTOUT                                                          
018900         AT END                                                           
019000             SET WS-TOTALS-EOF TO TRUE                                    
019100             GO TO 500-EXIT                                               
019200     END-READ.                                                            
019300     ADD 1 TO WS-TOT-COUNT.                                               
019400     SET WS-TOT-NDX TO WS-TOT-COUNT.                                      
019500     MOVE T-GROUP      TO WS-TOT-GROUP(WS-TOT-NDX).                       
019600     MOVE T-PORTFOLIO  TO WS-TOT-PORTFOLIO(WS-TOT-NDX).                   
019700     MOVE T-TOTAL-NAV  TO WS-TOT-NAV(WS-TOT-NDX).                         
019800     MOVE T-TOTAL-CASH TO WS-TOT-CASH(WS-TOT-NDX).                        
019900     MOVE T-TOTAL-PP   TO WS-TOT-PP(WS-TOT-NDX).                          
020000 500-EXIT.                                                                
020100     EXIT.                                                                
020200*                                                                         
020300*BACKFILL-MISSING-TOTALS (CR-1140) - IF THE CURRENT SUMMARY               
020400*ROW HAS NO MATCHING ENTRY IN WS-TOT-BUFFER, APPEND A NEW                 
020500*TOTALS ROW BUILT FROM ITS ACCUMULATED SUMS.                              
020600 700-BACKFILL-MISSING-TOTALS.                                             
020700     SET WS-TOT-NDX TO 1.                                                 
020800     SEARCH WS-TOT-ROW                                                    
020900         AT END                                                           
021000             GO TO 720-APPEND-BACKFILL-ROW                                
021100         WHEN WS-TOT-GROUP(WS-TOT-NDX) =                                  
021200             WS-SUM-GROUP(WS-SUM-IDX)                                     
021300         AND WS-TOT-PORTFOLIO(WS-TOT-NDX) =                               
021400             WS-SUM-PORTFOLIO(WS-SUM-IDX)                                 
021500             GO TO 700-EXIT                                               
021600     END-SEARCH.                                                          
021700     GO TO 700-EXIT.                                                      
021800 720-APPEND-BACKFILL-ROW.                                                 
021900     ADD 1 TO WS-TOT-COUNT.                                               
022000     SET WS-TOT-NDX TO WS-TOT-COUNT.                                      
022100     MOVE WS-SUM-GROUP(WS-SUM-IDX)                                        
022200         TO WS-TOT-GROUP(WS-TOT-NDX).                                     
022300     MOVE WS-SUM-PORTFOLIO(WS-SUM-IDX)                                    
022400         TO WS-TOT-PORTFOLIO(WS-TOT-NDX).                                 
022500     MOVE WS-SUM-NAV(WS-SUM-IDX)       TO WS-TOT-NAV(WS-TOT-NDX).         
022600     MOVE WS-SUM-CASH(WS-SUM-IDX)      TO WS-TOT-CASH(WS-TOT-NDX).        
022700     MOVE WS-SUM-PP(WS-SUM-IDX)        TO WS-TOT-PP(WS-TOT-NDX).          
022800 700-EXIT.                                                                
022900     EXIT.                                                                
023000*                                                                         
023100*REWRITE-TOTOUT - CLOSE THE INPUT COPY, REOPEN OUTPUT, AND                
023200*WRITE THE WHOLE BUFFER BACK - ORIGINALS FIRST, BACKFILLED                
023300*ROWS AFTER, IN THE ORDER THEY WERE APPENDED.                             
023400 900-REWRITE-TOTOUT.                                                      
023500     CLOSE TOTOUT.                                                        
023600     OPEN OUTPUT TOTOUT.                                                  
023700     PERFORM 920-WRITE-ONE-TOTAL THRU 920-EXIT                            
023800         VARYING WS-TOT-IDX FROM 1 BY 1                                   
023900         UNTIL WS-TOT-IDX > WS-TOT-COUNT.                                 
024000     CLOSE TOTOUT.                                                        
024100 900-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400 920-WRITE-ONE-TOTAL.                                                     
024500     MOVE WS-TOT-GROUP(WS-TOT-IDX)     TO T-GROUP.                        
024600     MOVE WS-TOT-PORTFOLIO(WS-TOT-IDX) TO T-PORTFOLIO.                    
024700     MOVE WS-TOT-NAV(WS-TOT-IDX)       TO T-TOTAL-NAV.                    
024800     MOVE WS-TOT-CASH(WS-TOT-IDX)      TO T-TOTAL-CASH.                   
024900     MOVE WS-TOT-PP(WS-TOT-IDX)        TO T-TOTAL-PP.                     
025000     WRITE TOTALS-RECORD.                                                 
025100 920-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400 950-TERMINATE.                                                           
025500     CLOSE SUMOUT.                                                        
025600 950-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900 END PROGRAM CONSOLIDATED-MASTER-ENGINE.                                  
