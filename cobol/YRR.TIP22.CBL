000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    YASSER-RR-EXTRACT.                                        
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*EXTRACT STEP FOR THE YASSER / R&R GROUP FEED (FEED Y).                   
001000*GROUP HAS TWO KNOWN PORTFOLIOS - "YASSER" AND "R&R".  BALANCE            
001100*ON THIS FEED IS PURCHASING POWER, NOT CASH (CR-1057).  OPENS             
001200*SUMOUT/HLDOUT/TOTOUT EXTEND - NPE.TIP21 MUST RUN FIRST.                  
001300*----------------------------------------------------------------         
001400*CHANGE LOG                                                               
001500*DATE       PGMR        REQUEST   DESCRIPTION                             
001600*---------- ----------- --------- ------------------------------          
001700*04/02/87   R.ATALLAH   CR-1002   ORIGINAL.                               
001800*09/14/88   R.ATALLAH   CR-1057   BALANCE CLASSIFIED AS PURCHASING        
001900*                                 POWER, NOT CASH, PER THE YASSER/        
002000*                                 R&R REPORT LAYOUT.                      
002100*02/28/91   Y.KHALIL    CR-1198   STOP-AT-TOTAL SENTINEL MADE             
002200*                                 CASE-INSENSITIVE, SAME AS NPE.          
002300*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002400*                                 FIELDS IN THIS STEP. NO CHANGE.         
002500*02/17/01   H.NASSER    HD-0098   CALLS PORTFOLIO-FIELD-UTILITY           
002600*                                 FOR TICKER CLEAN/PCT-TO-RATIO           
002700*                                 INSTEAD OF IN-LINE LOGIC.               
002800*05/11/04   H.NASSER    CR-1340   TOTALS NOW KEPT PER PORTFOLIO           
002900*                                 (TWO-ENTRY TABLE) INSTEAD OF ONE        
003000*                                 SHARED ACCUMULATOR - YASSER AND         
003100*                                 R&R WERE BLEEDING INTO EACH             
003200*                                 OTHER'S TOTALS RECORD.                  
003300*----------------------------------------------------------------         
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.   IBM-370.                                              
003800 OBJECT-COMPUTER.   IBM-370.                                              
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT FEEDSUM ASSIGN TO "FEEDSUM"                                   
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400     SELECT FEEDHLD ASSIGN TO "FEEDHLD"                                   
004500         ORGANIZATION IS LINE SEQUENTIAL.                                 
004600     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004700         ORGANIZATION IS LINE SEQUENTIAL.                                 
004800     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
005100         ORGANIZATION IS LINE SEQUENTIAL.                                 
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*FEED-SUMMARY-RECORD AND FEED-HOLDING-RECORD - COMMON LAYOUT              
005600*SHARED BY ALL FIVE EXTRACT STEPS (NPE/YRR/CFH/PBG/EMC).                  
005700*FIXED 75/82 BYTE RECORDS, SIGN SEPARATE ON THE AMOUNTS SO                
005800*THE ARQAAM, YASSER, CFH, POSITIONS-BY-GROUP AND EMAD FEEDS               
005900*ALL LAND ON THE SAME BYTE COUNT COMING OUT OF THE FEED JOB.              
006000 FD  FEEDSUM                                                              
006100         RECORDING MODE IS F.                                             
006200 01  FEED-SUMMARY-RECORD.                                                 
006300     05  FS-FEED-ID                 PIC X(01).                            
006400     05  FS-GROUP                   PIC X(20).                            
006500     05  FS-PORTFOLIO               PIC X(20).                            
006600     05  FS-NAV                     PIC S9(13)V99                         
006700         SIGN IS TRAILING SEPARATE CHARACTER.                             
006800     05  FS-BALANCE                 PIC S9(13)V99                         
006900         SIGN IS TRAILING SEPARATE CHARACTER.                             
007000     05  FS-NAV-VALID               PIC X(01).                            
007100     05  FS-BAL-VALID               PIC X(01).                            
007200*                                                                         
007300 FD  FEEDHLD                                                              
007400         RECORDING MODE IS F.                                             
007500 01  FEED-HOLDING-RECORD.                                                 
007600     05  FH-FEED-ID                 PIC X(01).                            
007700     05  FH-GROUP                   PIC X(20).                            
007800     05  FH-PORTFOLIO               PIC X(20).                            
007900     05  FH-TICKER-RAW              PIC X(20).                            
008000     05  FH-AMOUNT                  PIC S9(13)V9(06)                      
008100         SIGN IS TRAILING SEPARATE CHARACTER.                             
008200     05  FH-AMT-VALID               PIC X(01).                            
008300*                                                                         
008400*HOLDING-RECORD - NORMALIZED OUTPUT, ONE PER STOCK POSITION.              
008500 FD  HLDOUT                                                               
008600 01  HOLDING-RECORD.                                                      
008700     05  H-GROUP                    PIC X(20).                            
008800     05  H-PORTFOLIO                PIC X(20).                            
008900     05  H-TICKER                   PIC X(20).                            
009000     05  H-WEIGHT-RATIO         PIC S9(01)V9(06).                         
009100     05  H-WGT-VALID                PIC X(01).                            
009200     05  FILLER                     PIC X(10).                            
009300*                                                                         
009400*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED.                             
009500 FD  SUMOUT                                                               
009600 01  SUMMARY-RECORD.                                                      
009700     05  S-GROUP                    PIC X(20).                            
009800     05  S-PORTFOLIO                PIC X(20).                            
009900     05  S-NAV                      PIC S9(13)V99.                        
010000     05  S-CASH-OR-PP               PIC S9(13)V99.                        
010100     05  S-BAL-TYPE                 PIC X(01).                            
010200         88  S-BAL-IS-CASH                  VALUE 'C'.                    
010300         88  S-BAL-IS-PP                    VALUE 'P'.                    
010400     05  S-NAV-VALID                PIC X(01).                            
010500     05  S-BAL-VALID                PIC X(01).                            
010600     05  FILLER                     PIC X(08).                            
010700*                                                                         
010800*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
010900 FD  TOTOUT                                                               
011000 01  TOTALS-RECORD.                                                       
011100     05  T-GROUP                    PIC X(20).                            
011200     05  T-PORTFOLIO                PIC X(20).                            
011300     05  T-TOTAL-NAV                PIC S9(13)V99.                        
011400     05  T-TOTAL-CASH               PIC S9(13)V99.                        
011500     05  T-TOTAL-PP                 PIC S9(13)V99.                        
011600     05  FILLER                     PIC X(14).                            
011700                                                                          
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000*EOF/STOP SWITCHES.                                                       
012100 01  WS-SWITCHES.                                                         
012200     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
012300         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012400     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
012500         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
012600     05  FILLER                    PIC X(05).                             
012700*                                                                         
012800*PER-PORTFOLIO TOTALS TABLE (CR-1340) - YASSER AND R&R EACH               
012900*GET THEIR OWN ROW.  WS-PORT-IDX IS SET BY 250-FIND-PORT-ROW              
013000*AND USED BY BOTH THE SUMMARY AND HOLDINGS PARAGRAPHS.                    
013100 01  WS-TOTALS-TABLE.                                                     
013200     05  WS-TOTALS-ROW OCCURS 2 TIMES                                     
013300         INDEXED BY WS-TOTALS-NDX.                                        
013400         10  WS-T-GROUP              PIC X(20) VALUE SPACES.              
013500         10  WS-T-PORTFOLIO          PIC X(20) VALUE SPACES.              
013600         10  WS-T-NAV                PIC S9(13)V99 VALUE ZERO.            
013700         10  WS-T-PP                 PIC S9(13)V99 VALUE ZERO.            
013800         10  WS-T-ROW-USED           PIC X(01) VALUE "N".                 
013900             88  WS-T-ROW-IN-USE              VALUE 'Y'.                  
014000         10  FILLER                  PIC X(09).                           
014100 01  WS-TOTALS-TABLE-R REDEFINES WS-TOTALS-TABLE.                         
014200     05  WS-TOTALS-FLAT          PIC X(136).                              
014300*                                                                         
014400 01  WS-SUBSCRIPTS.                                                       
014500     05  WS-PORT-IDX               PIC S9(04) COMP.                       
014600     05  WS-TAB-IDX               PIC S9(04) COMP.                        
014700*                                                                         
014800*TICKER COMPARE AREA - UPPERCASED/TRIMMED COPY OF FH-TICKER-RAW           
014900*USED ONLY TO TEST FOR THE TOTAL SENTINEL (CASE-INSENSITIVE).             
015000 01  WS-RAW-TICKER-UPPER.                                                 
015100     05  WS-RAW-TICKER-TEXT        PIC X(20).                             
015200     05  FILLER                     PIC X(05).                            
015300 01  WS-RAW-TICKER-UPPER-R REDEFINES WS-RAW-TICKER-UPPER.                 
015400     05  WS-RAW-TICKER-CHAR        PIC X(01) OCCURS 25 TIMES.             
015500*                                                                         
015600*LINKAGE AREA TO CALL THE SHARED FIELD UTILITY (PFU.TIP20).               
015700 01  WS-UTIL-REQUEST.                                                     
015800     05  WS-UTIL-FUNCTION-CODE     PIC X(01).                             
015900     05  WS-UTIL-TICKER-IN         PIC X(20).                             
016000     05  WS-UTIL-TICKER-OUT        PIC X(20).                             
016100     05  WS-UTIL-WEIGHT-IN         PIC S9(13)V9(06)                       
016200         SIGN IS TRAILING SEPARATE CHARACTER.                             
016300     05  WS-UTIL-WEIGHT-VALID-IN   PIC X(01).                             
016400     05  WS-UTIL-WEIGHT-OUT        PIC S9(01)V9(06).                      
016500     05  WS-UTIL-WEIGHT-VALID-OUT  PIC X(01).                             
016600     05  FILLER                    PIC X(10).                             
016700*                                                                         
016800*ALTERNATE VIEW OF THE UTILITY REQUEST AREA FOR ABEND DUMPS -             
016900*PRINTS AS ONE X(80) FIELD IN A CEEDUMP FORMATTED DISPLAY.                
017000 01  WS-UTIL-REQUEST-R REDEFINES WS-UTIL-REQUEST.                         
017100     05  WS-UTIL-DUMP-TEXT         PIC X(80).                             
017200                                                                          
017300 PROCEDURE DIVISION.                                                      
017400 000-MAIN.                                                                
017500     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
017600     PERFORM 200-PROCESS-SUMMARY THRU 200-EXIT                            
017700         UNTIL WS-SUMMARY-EOF.                                            
017800     PERFORM 400-PROCESS-HOLDINGS THRU 400-EXIT                           
017900         UNTIL WS-HOLDING-EOF.                                            
018000     PERFORM 600-WRITE-TOTALS THRU 600-EXIT                               
018100         VARYING WS-TAB-IDX FROM 1 BY 1                                   
018200         UNTIL WS-TAB-IDX > 2.                                            
018300     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
018400     STOP RUN.                                                            
018500*                                                                         
018600 100-INITIALIZE.                                                          
018700     OPEN INPUT  FEEDSUM.                                                 
018800     OPEN INPUT  FEEDHLD.                                                 
018900     OPEN EXTEND SUMOUT.                                                  
019000     OPEN EXTEND HLDOUT.                                                  
019100     OPEN EXTEND TOTOUT.                                                  
019200 100-EXIT.                                                                
019300     EXIT.                                                                
019400*                                                                         
019500*PROCESS-SUMMARY - ONE SUMMARY ROW PER PORTFOLIO (YASSER, R&R).           
019600*BALANCE IS CLASSIFIED PURCHASING POWER (TYPE P) PER CR-1057.             
019700 200-PROCESS-SUMMARY.                                                     
019800     READ FEEDSUM                                                         
019900         AT END                                                           
020000             SET WS-SUMMARY-EOF TO TRUE                                   
020100             GO TO 200-EXIT                                               
020200     END-READ.                                                            
020300     IF FS-FEED-ID NOT = 'Y'                                              
020400         GO TO 200-EXIT                                                   
020500     END-IF.                                                              
020600     PERFORM 250-FIND-PORT-ROW THRU 250-EXIT.                             
020700     MOVE FS-GROUP      TO S-GROUP.                                       
020800     MOVE FS-PORTFOLIO  TO S-PORTFOLIO.                                   
020900     MOVE FS-NAV        TO S-NAV.                                         
021000     MOVE FS-BALANCE    TO S-CASH-OR-PP.                                  
021100     MOVE 'P'           TO S-BAL-TYPE.                                    
021200     MOVE FS-NAV-VALID  TO S-NAV-VALID.                                   
021300     MOVE FS-BAL-VALID  TO S-BAL-VALID.                                   
021400     WRITE SUMMARY-RECORD.                                                
021500     MOVE FS-GROUP      TO WS-T-GROUP(WS-PORT-IDX).                       
021600     MOVE FS-PORTFOLIO  TO WS-T-PORTFOLIO(WS-PORT-IDX).                   
021700     SET  WS-T-ROW-IN-USE(WS-PORT-IDX) TO TRUE.                           
021800     IF FS-NAV-VALID = 'Y'                                                
021900         ADD FS-NAV TO WS-T-NAV(WS-PORT-IDX)                              
022000     END-IF.                                                              
022100     IF FS-BAL-VALID = 'Y'                                                
022200         ADD FS-BALANCE TO WS-T-PP(WS-PORT-IDX)                           
022300     END-IF.                                                              
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600*                                                                         
022700*FIND-PORT-ROW - LOCATE OR CLAIM THE TOTALS-TABLE ROW FOR                 
022800*FS-PORTFOLIO.  TABLE HAS EXACTLY TWO ROWS (YASSER, R&R).                 
022900 250-FIND-PORT-ROW.                                                       
023000     SET WS-PORT-IDX TO 1.                                                
023100     SEARCH WS-TOTALS-ROW                                                 
023200         AT END                                                           
023300             GO TO 250-CLAIM-ROW                                          
023400         WHEN WS-T-PORTFOLIO(WS-TOTALS-NDX) = FS-PORTFOLIO                
023500             SET WS-PORT-IDX TO WS-TOTALS-NDX                             
023600             GO TO 250-EXIT                                               
023700     END-SEARCH.                                                          
023800 250-CLAIM-ROW.                                                           
023900     SET WS-PORT-IDX TO 1.                                                
024000     PERFORM 255-TEST-ROW-FREE THRU 255-EXIT                              
024100         VARYING WS-PORT-IDX FROM 1 BY 1                                  
024200         UNTIL WS-PORT-IDX > 2                                            
024300         OR NOT WS-T-ROW-IN-USE(WS-PORT-IDX).                             
024400 250-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700 255-TEST-ROW-FREE.                                                       
024800     CONTINUE.                                                            
024900 255-EXIT.                                                                
025000     EXIT.                                                                
025100*                                                                         
025200*PROCESS-HOLDINGS - FEED Y HAS NO TOTAL SENTINEL RECORD (THE              
025300*FEED SIMPLY ENDS); IT IS FILTERED BY FEED-ID THE SAME AS                 
025400*EVERY OTHER STEP.  TICKER-UPPER AREA KEPT FOR SYMMETRY WITH              
025500*NPE SHOULD A SENTINEL EVER BE ADDED TO THIS FEED.                        
025600 400-PROCESS-HOLDINGS.                                                    
025700     READ FEEDHLD                                                         
025800         AT END                                                           
025900             SET WS-HOLDING-EOF TO TRUE                                   
026000             GO TO 400-EXIT                                               
026100     END-READ.                                                            
026200     IF FH-FEED-ID NOT = 'Y'                                              
026300         GO TO 400-EXIT                                                   
026400     END-IF.                                                              
026500     MOVE FH-TICKER-RAW TO WS-RAW-TICKER-TEXT.                            
026600     INSPECT WS-RAW-TICKER-UPPER CONVERTING                               
026700         'abcdefghijklmnopqrstuvwxyz'                                     
026800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
026900     MOVE '1' TO WS-UTIL-FUNCTION-CODE.                                   
027000     MOVE FH-TICKER-RAW TO WS-UTIL-TICKER-IN.                             
027100     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
027200     IF WS-UTIL-TICKER-OUT = SPACES                                       
027300         GO TO 400-EXIT                                                   
027400     END-IF.                                                              
027500     MOVE '2' TO WS-UTIL-FUNCTION-CODE.                                   
027600     MOVE FH-AMOUNT      TO WS-UTIL-WEIGHT-IN.                            
027700     MOVE FH-AMT-VALID   TO WS-UTIL-WEIGHT-VALID-IN.                      
027800     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
027900     MOVE FH-GROUP            TO H-GROUP.                                 
028000     MOVE FH-PORTFOLIO        TO H-PORTFOLIO.                             
028100     MOVE WS-UTIL-TICKER-OUT  TO H-TICKER.                                
028200     MOVE WS-UTIL-WEIGHT-OUT       TO H-WEIGHT-RATIO.                     
028300     MOVE WS-UTIL-WEIGHT-VALID-OUT TO H-WGT-VALID.                        
028400     WRITE HOLDING-RECORD.                                                
028500 400-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800*WRITE-TOTALS - ONE TOTALS RECORD PER TABLE ROW THAT GOT                  
028900*CLAIMED BY 250-FIND-PORT-ROW.  AN UNUSED ROW (FEED ABSENT)               
029000*WRITES NOTHING, PER CR-1340.                                             
029100 600-WRITE-TOTALS.                                                        
029200     IF NOT WS-T-ROW-IN-USE(WS-TAB-IDX)                                   
029300         GO TO 600-EXIT                                                   
029400     END-IF.                                                              
029500     MOVE WS-T-GROUP(WS-TAB-IDX)      TO T-GROUP.                         
029600     MOVE WS-T-PORTFOLIO(WS-TAB-IDX)  TO T-PORTFOLIO.                     
029700     MOVE WS-T-NAV(WS-TAB-IDX)  TO T-TOTAL-NAV.                           
029800     MOVE ZERO                  TO T-TOTAL-CASH.                          
029900     MOVE WS-T-PP(WS-TAB-IDX)   TO T-TOTAL-PP.                            
030000     WRITE TOTALS-RECORD.                                                 
030100 600-EXIT.                                                                
030200     EXIT.                                                                
030300*                                                                         
030400 900-TERMINATE.                                                           
030500     CLOSE FEEDSUM FEEDHLD SUMOUT HLDOUT TOTOUT.                          
030600 900-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 END PROGRAM YASSER-RR-EXTRACT.                                           
