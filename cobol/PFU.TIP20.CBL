000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PORTFOLIO-FIELD-UTILITY.                                  
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*DATE       PGMR        REQUEST   DESCRIPTION                             
001100*---------- ----------- --------- ------------------------------          
001200*03/14/87   R.ATALLAH   CR-1001   ORIGINAL - COMMON FIELD                 
001300*                                 NORMALIZATION ROUTINE FOR THE           
001400*                                 PORTFOLIO CONSOLIDATION RUN.            
001500*06/02/88   R.ATALLAH   CR-1044   ADDED PERCENT-TO-RATIO LOGIC            
001600*                                 FOR WEIGHTS ENTERED AS WHOLE            
001700*                                 PERCENTS (35 VS 0.35).                  
001800*11/19/90   Y.KHALIL    CR-1198   JUNK-WORD FILTER EXPANDED -             
001900*                                 GROUPSUMMARY/TOTALCASH ADDED            
002000*                                 AFTER YASSER FEED CHANGE.               
002100*04/08/93   S.GHANEM    PR-2201   .CA SUFFIX STRIP ADDED FOR              
002200*                                 TSX TICKERS COMING THROUGH              
002300*                                 THE CFH FEED.                           
002400*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO 2-DIGIT           
002500*                                 YEAR FIELDS IN THIS PROGRAM.            
002600*                                 SIGNED OFF, NO CHANGE NEEDED.           
002700*02/17/01   H.NASSER    HD-0098   TICKER STRIP NOW COMPACTS               
002800*                                 INSTEAD OF BLANKING IN PLACE            
002900*                                 (MATCHES SPREADSHEET SOURCE).           
003000*05/11/05   M.SAIGH     CR-3340   ROUNDING ON PCT-TO-RATIO SET            
003100*                                 TO COMPUTE ROUNDED, 6 DEC.              
003200*----------------------------------------------------------------         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.   IBM-370.                                              
003700 OBJECT-COMPUTER.   IBM-370.                                              
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003900                                                                          
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200*                                                                         
004300*TICKER SCRATCH AREA - ALSO USED AS A 65-CHARACTER TABLE                  
004400*SO THE STRIP/COMPACT LOGIC CAN ADDRESS CHARACTERS BY                     
004500*SUBSCRIPT RATHER THAN BY REFERENCE MODIFICATION.                         
004600 01  WS-TICKER-BUFFER.                                                    
004700     05  WS-TICKER-RAW              PIC X(20).                            
004800     05  WS-TICKER-UPPER            PIC X(20).                            
004900     05  WS-TICKER-CLEAN            PIC X(20).                            
005000     05  FILLER                     PIC X(05).                            
005100 01  WS-TICKER-CHAR-TABLE REDEFINES WS-TICKER-BUFFER.                     
005200     05  WS-TICKER-CHAR             PIC X(01)                             
005300         OCCURS 65 TIMES.                                                 
005400*                                                                         
005500*JUNK-WORD LIST - CLEANED TICKER EQUAL TO ANY ENTRY BELOW                 
005600*MEANS "NO HOLDING". LAID OUT AS FILLER/VALUE PAIRS THEN                  
005700*OVERLAID WITH AN OCCURS TABLE, HOUSE STYLE FOR SMALL                     
005800*CONSTANT LISTS.                                                          
005900 01  WS-JUNK-WORDS-LIST.                                                  
006000     03  FILLER PIC X(15) VALUE 'NAN'.                                    
006100     03  FILLER PIC X(15) VALUE 'GROUP'.                                  
006200     03  FILLER PIC X(15) VALUE 'NAME'.                                   
006300     03  FILLER PIC X(15) VALUE 'TOTAL'.                                  
006400     03  FILLER PIC X(15) VALUE 'SUMMARY'.                                
006500     03  FILLER PIC X(15) VALUE 'GROUPSUMMARY'.                           
006600     03  FILLER PIC X(15) VALUE 'NAV'.                                    
006700     03  FILLER PIC X(15) VALUE 'STOCKS'.                                 
006800     03  FILLER PIC X(15) VALUE 'TOTALCASH'.                              
006900     03  FILLER PIC X(15) VALUE 'TOTALNAV'.                               
007000     03  FILLER PIC X(15) VALUE 'CASH'.                                   
007100     03  FILLER PIC X(15) VALUE 'PURCHASINGPOWER'.                        
007200     03  FILLER PIC X(15) VALUE 'MV'.                                     
007300     03  FILLER PIC X(15) VALUE 'WEIGHT'.                                 
007400     03  FILLER PIC X(15) VALUE 'QUANTITY'.                               
007500     03  FILLER PIC X(15) VALUE 'NET'.                                    
007600 01  WS-JUNK-WORDS-TABLE REDEFINES WS-JUNK-WORDS-LIST.                    
007700     03  WS-JUNK-WORD               PIC X(15)                             
007800         OCCURS 16 TIMES.                                                 
007900*                                                                         
008000*WEIGHT SCRATCH - SPLIT VIEW KEPT FOR DEBUG-TOOL DISPLAYS                 
008100*DURING THE CR-1044 WORK, LEFT IN PLACE SINCE.                            
008200 01  WS-WEIGHT-SCRATCH.                                                   
008300     05  WS-WEIGHT-MAGNITUDE        PIC S9(13)V9(06)                      
008400         SIGN IS TRAILING SEPARATE CHARACTER.                             
008500     05  FILLER                     PIC X(05).                            
008600 01  WS-WEIGHT-SCRATCH-R REDEFINES WS-WEIGHT-SCRATCH.                     
008700     05  WS-WEIGHT-INT-PART         PIC S9(13).                           
008800     05  WS-WEIGHT-DEC-PART         PIC 9(06).                            
008900     05  FILLER                     PIC X(06).                            
009000*                                                                         
009100 01  WS-ALPHABET-CONSTANTS.                                               
009200     05  WS-LOWER-ALPHABET          PIC X(26)                             
009300         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
009400     05  WS-UPPER-ALPHABET          PIC X(26)                             
009500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
009600*                                                                         
009700 01  WS-ONE-CHAR                PIC X(01).                                
009800 01  WS-SUBSCRIPTS.                                                       
009900     05  WS-CHAR-IDX               PIC S9(04) COMP.                       
010000     05  WS-OUT-IDX                PIC S9(04) COMP.                       
010100     05  WS-JUNK-IDX               PIC S9(04) COMP.                       
010200 01  WS-FLAGS.                                                            
010300     05  WS-JUNK-MATCH-SW          PIC X(01) VALUE "N".                   
010400         88  WS-JUNK-MATCHED               VALUE "Y".                     
010500         88  WS-JUNK-NOT-MATCHED           VALUE "N".                     
010600     05  FILLER                     PIC X(04).                            
010700                                                                          
010800 LINKAGE SECTION.                                                         
010900*REQUEST/REPLY AREA PASSED BY EACH EXTRACTOR. ONE FUNCTION                
011000*CODE PER CALL - EITHER CLEAN A TICKER OR CONVERT A RAW                   
011100*WEIGHT TO A RATIO.                                                       
011200 01  UTIL-REQUEST.                                                        
011300     05  UTIL-FUNCTION-CODE        PIC X(01).                             
011400         88  UTIL-FN-CLEAN-TICKER          VALUE '1'.                     
011500         88  UTIL-FN-PCT-TO-RATIO          VALUE '2'.                     
011600     05  UTIL-TICKER-IN            PIC X(20).                             
011700     05  UTIL-TICKER-OUT           PIC X(20).                             
011800     05  UTIL-WEIGHT-IN            PIC S9(13)V9(06)                       
011900         SIGN IS TRAILING SEPARATE CHARACTER.                             
012000     05  UTIL-WEIGHT-VALID-IN      PIC X(01).                             
012100     05  UTIL-WEIGHT-OUT           PIC S9(01)V9(06).                      
012200     05  UTIL-WEIGHT-VALID-OUT     PIC X(01).                             
012300     05  FILLER                    PIC X(10).                             
012400                                                                          
012500 PROCEDURE DIVISION USING UTIL-REQUEST.                                   
012600 000-MAIN.                                                                
012700     IF UTIL-FN-CLEAN-TICKER                                              
012800         PERFORM 200-CLEAN-TICKER THRU 200-EXIT                           
012900     END-IF.                                                              
013000     IF UTIL-FN-PCT-TO-RATIO                                              
013100         PERFORM 400-PCT-TO-RATIO-LOGIC THRU 400-EXIT                     
013200     END-IF.                                                              
013300     GOBACK.                                                              
013400*                                                                         
013500*CLEAN-TICKER - TRIM/NAN-CHECK, STRIP .CA, UPPERCASE,                     
013600*COMPACT TO A-Z 0-9 - _ , THEN JUNK-WORD TEST.  CR-1001.                  
013700 200-CLEAN-TICKER.                                                        
013800     MOVE UTIL-TICKER-IN   TO WS-TICKER-RAW.                              
013900     MOVE WS-TICKER-RAW    TO WS-TICKER-UPPER.                            
014000     MOVE SPACES           TO WS-TICKER-CLEAN.                            
014100     INSPECT WS-TICKER-UPPER CONVERTING WS-LOWER-ALPHABET                 
014200         TO WS-UPPER-ALPHABET.                                            
014300*.CA SUFFIX/SUBSTRING REMOVED HERE - PR-2201.                             
014400     INSPECT WS-TICKER-UPPER REPLACING ALL '.CA' BY '   '.                
014500     IF WS-TICKER-UPPER = SPACES                                          
014600         OR WS-TICKER-UPPER = 'NAN'                                       
014700         OR WS-TICKER-UPPER = 'NONE'                                      
014800         OR WS-TICKER-UPPER = 'NULL'                                      
014900         MOVE SPACES TO UTIL-TICKER-OUT                                   
015000         GO TO 200-EXIT                                                   
015100     END-IF.                                                              
015200     MOVE 0 TO WS-OUT-IDX.                                                
015300     PERFORM 230-STRIP-ONE-CHAR THRU 230-EXIT                             
015400         VARYING WS-CHAR-IDX FROM 1 BY 1                                  
015500         UNTIL WS-CHAR-IDX > 20.                                          
015600     PERFORM 250-CHECK-JUNK-WORD THRU 250-EXIT.                           
015700     IF WS-JUNK-MATCHED                                                   
015800         MOVE SPACES TO WS-TICKER-CLEAN                                   
015900     END-IF.                                                              
016000     MOVE WS-TICKER-CLEAN TO UTIL-TICKER-OUT.                             
016100 200-EXIT.                                                                
016200     EXIT.                                                                
016300*                                                                         
016400*STRIP-ONE-CHAR - KEEP A-Z, 0-9, - AND _ ONLY, COMPACTING                 
016500*THE RESULT LEFT-JUSTIFIED.  HD-0098.                                     
016600 230-STRIP-ONE-CHAR.                                                      
016700     MOVE WS-TICKER-CHAR(20 + WS-CHAR-IDX) TO WS-ONE-CHAR.                
016800     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')                       
016900         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')                   
017000         OR WS-ONE-CHAR = '-'                                             
017100         OR WS-ONE-CHAR = '_'                                             
017200         ADD 1 TO WS-OUT-IDX                                              
017300         MOVE WS-ONE-CHAR TO WS-TICKER-CHAR(40 + WS-OUT-IDX)              
017400     END-IF.                                                              
017500 230-EXIT.                                                                
017600     EXIT.                                                                
017700*                                                                         
017800*CHECK-JUNK-WORD - CLEANED TICKER EQUAL TO A RESERVED WORD                
017900*MEANS THE ROW WAS A LABEL/TOTAL LINE, NOT A HOLDING.                     
018000 250-CHECK-JUNK-WORD.                                                     
018100     SET WS-JUNK-NOT-MATCHED TO TRUE.                                     
018200     PERFORM 255-TEST-ONE-JUNK-WORD THRU 255-EXIT                         
018300         VARYING WS-JUNK-IDX FROM 1 BY 1                                  
018400         UNTIL WS-JUNK-IDX > 16 OR WS-JUNK-MATCHED.                       
018500 250-EXIT.                                                                
018600     EXIT.                                                                
018700 255-TEST-ONE-JUNK-WORD.                                                  
018800     IF WS-TICKER-CLEAN = WS-JUNK-WORD(WS-JUNK-IDX)                       
018900         SET WS-JUNK-MATCHED TO TRUE                                      
019000     END-IF.                                                              
019100 255-EXIT.                                                                
019200     EXIT.                                                                
019300*                                                                         
019400*PCT-TO-RATIO-LOGIC - A WEIGHT BETWEEN -1.2 AND 1.2 IS                    
019500*ALREADY A RATIO; OTHERWISE DIVIDE BY 100.  CR-1044/CR-3340.              
019600 400-PCT-TO-RATIO-LOGIC.                                                  
019700     IF UTIL-WEIGHT-VALID-IN NOT = 'Y'                                    
019800         MOVE ZERO TO UTIL-WEIGHT-OUT                                     
019900         MOVE 'N' TO UTIL-WEIGHT-VALID-OUT                                
020000         GO TO 400-EXIT                                                   
020100     END-IF.                                                              
020200     IF UTIL-WEIGHT-IN >= -1.2 AND UTIL-WEIGHT-IN <= 1.2                  
020300         MOVE UTIL-WEIGHT-IN TO UTIL-WEIGHT-OUT                           
020400     ELSE                                                                 
020500         COMPUTE UTIL-WEIGHT-OUT ROUNDED =                                
020600             UTIL-WEIGHT-IN / 100                                         
020700     END-IF.                                                              
020800     MOVE 'Y' TO UTIL-WEIGHT-VALID-OUT.                                   
020900 400-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200 END PROGRAM PORTFOLIO-FIELD-UTILITY.                                     
