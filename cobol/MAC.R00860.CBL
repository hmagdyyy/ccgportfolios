000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    860-REPORT.                                               
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*FINAL STEP OF THE CONSOLIDATION RUN.  READ-ONLY OVER SUMOUT/             
001000*TOTOUT/MTXOUT - REBUILDS THE SAME SORTED PORTFOLIO COLUMN                
001100*LIST AS PMX.TIP27, SUMS THE TOTALS FILE PER PORTFOLIO, AND               
001200*PRINTS THE UNIFIED TOTALS/HOLDINGS REPORT.  NO FLAT FILE IS              
001300*WRITTEN HERE - THOSE WERE ALL WRITTEN BY THE EARLIER STEPS.              
001400*----------------------------------------------------------------         
001500*CHANGE LOG                                                               
001600*DATE       PGMR        REQUEST   DESCRIPTION                             
001700*---------- ----------- --------- ------------------------------          
001800*01/11/88   R.ATALLAH   CR-1030   ORIGINAL.                               
001900*04/02/91   Y.KHALIL    CR-1206   PCT-CASH COLUMN ADDED - PREFERS         
002000*                                 CASH OVER PURCHASING POWER WHEN         
002100*                                 A PORTFOLIO CARRIES BOTH.               
002200*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002300*                                 FIELDS IN THIS STEP. NO CHANGE.         
002400*06/22/02   H.NASSER    CR-1415   AUDIT FOUND THE PRINT LINE HAD          
002500*                                 BEEN LET RUN TO 450 BYTES - OVER        
002600*                                 THE 132-BYTE LIMIT THE RUN BOOK         
002700*                                 CALLS FOR.  REBUILT RL-COLUMN AT        
002800*                                 12 BYTES AND CAPPED THE REPORT          
002900*                                 AT 9 PRINTED COLUMNS (WS-MAX-           
003000*                                 PRINT-COLS) SO THE RECORD FITS          
003100*                                 132 BYTES EXACTLY.  WHEN A RUN          
003200*                                 CARRIES MORE THAN 9 PORTFOLIOS          
003300*                                 THE EXTRA COLUMNS ARE DROPPED           
003400*                                 FROM PRINT ONLY - THE TOTAL             
003500*                                 COLUMN STILL SUMS ALL OF THEM -         
003600*                                 AND A NOTE LINE SAYS SO ON THE          
003700*                                 REPORT ITSELF.                          
003800*02/09/03   H.NASSER    CR-1418   %CASH AND %NAV CELLS WERE BEING         
003900*                                 ROUNDED TO 6 DECIMALS IN WS-PCT-        
004000*                                 RATIO AND THEN TRUNCATED ON THE         
004100*                                 MOVE INTO THE 2-DECIMAL PRINT           
004200*                                 FIELD - A TRUE 12.996% CAME OUT         
004300*                                 12.99% INSTEAD OF 13.00%.  665          
004400*                                 AND 685 NOW COMPUTE ROUNDED             
004500*                                 STRAIGHT INTO WS-PF-PERCENT-            
004600*                                 VALUE, SAME AS 940-MOVE-ONE-            
004700*                                 COLUMN ON PMX.TIP27.  WS-PCT-           
004800*                                 RATIO REMOVED, NO LONGER NEEDED.        
004900*----------------------------------------------------------------         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.   IBM-370.                                              
005400 OBJECT-COMPUTER.   IBM-370.                                              
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
005900         ORGANIZATION IS LINE SEQUENTIAL.                                 
006000     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
006100         ORGANIZATION IS LINE SEQUENTIAL.                                 
006200     SELECT MTXOUT  ASSIGN TO "MTXOUT"                                    
006300         ORGANIZATION IS LINE SEQUENTIAL.                                 
006400     SELECT REPORT  ASSIGN TO "REPORT"                                    
006500         ORGANIZATION IS LINE SEQUENTIAL.                                 
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*SUMMARY-RECORD - READ ONLY TO REBUILD THE PORTFOLIO LIST.                
007000 FD  SUMOUT                                                               
007100 01  SUMMARY-RECORD.                                                      
007200     05  S-GROUP                    PIC X(20).                            
007300     05  S-PORTFOLIO                PIC X(20).                            
007400     05  S-NAV                      PIC S9(13)V99.                        
007500     05  S-CASH-OR-PP               PIC S9(13)V99.                        
007600     05  S-BAL-TYPE                 PIC X(01).                            
007700     05  S-NAV-VALID                PIC X(01).                            
007800     05  S-BAL-VALID                PIC X(01).                            
007900     05  FILLER                     PIC X(08).                            
008000*                                                                         
008100*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
008200 FD  TOTOUT                                                               
008300 01  TOTALS-RECORD.                                                       
008400     05  T-GROUP                    PIC X(20).                            
008500     05  T-PORTFOLIO                PIC X(20).                            
008600     05  T-TOTAL-NAV                PIC S9(13)V99.                        
008700     05  T-TOTAL-CASH               PIC S9(13)V99.                        
008800     05  T-TOTAL-PP                 PIC S9(13)V99.                        
008900     05  FILLER                     PIC X(14).                            
009000*                                                                         
009100*MATRIX-RECORD - ALREADY IN THE REPORT SORT ORDER (PMX.TIP27              
009200*WROTE IT THAT WAY); READ STRAIGHT THROUGH, NO RE-SORT HERE.              
009300 FD  MTXOUT                                                               
009400 01  MATRIX-RECORD.                                                       
009500     05  M-TICKER                   PIC X(20).                            
009600     05  M-WEIGHT-PCT               PIC 9(03)V99 OCCURS 20 TIMES.         
009700     05  M-PRESENT                  PIC X(01)    OCCURS 20 TIMES.         
009800     05  M-PRESENCE-COUNT           PIC 9(02).                            
009900     05  M-PRESENCE                 PIC X(05).                            
010000     05  FILLER                     PIC X(10).                            
010100*                                                                         
010200*REPORT-LINE - COLUMNAR PRINT IMAGE, REBUILT UNDER CR-1415 TO             
010300*HOLD TO THE RUN BOOKS 132-BYTE LIMIT: A 10-BYTE LABEL, 9                 
010400*12-BYTE PORTFOLIO COLUMNS (WS-MAX-PRINT-COLS), A 12-BYTE                 
010500*TOTAL/PRESENCE COLUMN AND A 2-BYTE PAD - 10+(9X12)+12+2=132.             
010600*A RUN WITH MORE THAN 9 PORTFOLIOS PRINTS ONLY THE FIRST 9 -              
010700*SEE 370-SET-PRINT-COLUMN-COUNT.  RL-FREE-TEXT IS THE SAME                
010800*BYTES SEEN AS ONE FIELD, FOR TITLE/BLANK/SECTION/NOTE LINES              
010900*(SAME REDEFINES IDIOM THE SHOP USES ON ITS OTHER REPORT                  
011000*PROGRAMS TO SWITCH BETWEEN A HEADER VIEW AND A DETAIL VIEW).             
011100 FD  REPORT                                                               
011200 01  REPORT-LINE.                                                         
011300     05  RL-LABEL                   PIC X(10).                            
011400     05  RL-COLUMN                  PIC X(12) OCCURS 9 TIMES.             
011500     05  RL-LAST                    PIC X(12).                            
011600     05  FILLER                     PIC X(02).                            
011700 01  RL-FREE-TEXT REDEFINES REPORT-LINE.                                  
011800     05  RL-WHOLE-TEXT              PIC X(132).                           
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*                                                                         
012200*EOF SWITCHES, AND THE CR-1415 PRINT-COLUMN-CAP SWITCH.                   
012300 01  WS-SWITCHES.                                                         
012400     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
012500         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012600     05  WS-TOTALS-EOF-SW          PIC X(01) VALUE "N".                   
012700         88  WS-TOTALS-EOF                  VALUE 'Y'.                    
012800     05  WS-MATRIX-EOF-SW          PIC X(01) VALUE "N".                   
012900         88  WS-MATRIX-EOF                  VALUE 'Y'.                    
013000     05  WS-SWAP-MADE-SW           PIC X(01) VALUE "N".                   
013100     05  WS-COLS-TRUNC-SW          PIC X(01) VALUE "N".                   
013200         88  WS-COLS-TRUNCATED              VALUE 'Y'.                    
013300     05  FILLER                    PIC X(02).                             
013400*                                                                         
013500*DISTINCT, ASCENDING-SORTED PORTFOLIO COLUMN LIST - REBUILT               
013600*FROM SUMOUT EXACTLY AS PMX.TIP27 DOES (U7 STEP 4).  THIS                 
013700*TABLE STILL HOLDS ALL 20 - ONLY THE PRINTING IS CAPPED.                  
013800 01  WS-PORT-LIST.                                                        
013900     05  WS-PORT-ROW OCCURS 20 TIMES                                      
014000         INDEXED BY WS-PORT-NDX.                                          
014100         10  WS-PORT-NAME            PIC X(20) VALUE SPACES.              
014200 01  WS-PORT-LIST-R REDEFINES WS-PORT-LIST.                               
014300     05  WS-PORT-LIST-FLAT       PIC X(400).                              
014400 01  WS-PORT-SWAP               PIC X(20).                                
014500*                                                                         
014600*PER-PORTFOLIO-COLUMN NAV/CASH/PP SUMS OFF TOTOUT, AND                    
014700*WHETHER CASH OR PP WAS EVER SEEN FOR THAT COLUMN (DRIVES                 
014800*THE %CASH RULE, CR-1206).  SUMMED OVER ALL 20 COLUMNS,                   
014900*PRINT CAP OR NOT - THE TOTAL COLUMN MUST STAY COMPLETE.                  
015000 01  WS-PORT-TOTALS.                                                      
015100     05  WS-PT-ROW OCCURS 20 TIMES.                                       
015200         10  WS-PT-NAV               PIC S9(13)V99 VALUE ZERO.            
015300         10  WS-PT-CASH              PIC S9(13)V99 VALUE ZERO.            
015400         10  WS-PT-PP                PIC S9(13)V99 VALUE ZERO.            
015500         10  WS-PT-CASH-SEEN         PIC X(01) VALUE "N".                 
015600         10  WS-PT-PP-SEEN           PIC X(01) VALUE "N".                 
015700 01  WS-PORT-TOTALS-R REDEFINES WS-PORT-TOTALS.                           
015800     05  WS-PORT-TOTALS-FLAT     PIC X(940).                              
015900*                                                                         
016000*TOTAL COLUMN - SUMS THE PORTFOLIO COLUMNS ABOVE.                         
016100 01  WS-GRAND-TOTALS.                                                     
016200     05  WS-GT-NAV                  PIC S9(13)V99 VALUE ZERO.             
016300     05  WS-GT-CASH                 PIC S9(13)V99 VALUE ZERO.             
016400     05  WS-GT-PP                    PIC S9(13)V99 VALUE ZERO.            
016500     05  WS-GT-CASH-SEEN             PIC X(01) VALUE "N".                 
016600     05  WS-GT-PP-SEEN               PIC X(01) VALUE "N".                 
016700     05  FILLER                      PIC X(10).                           
016800*                                                                         
016900*DECORATIVE RUN BANNER - SAME HABIT AS CME.TIP26.                         
017000 01  WS-RUN-BANNER.                                                       
017100     05  WS-RUN-BANNER-TEXT      PIC X(40) VALUE                          
017200             '860-REPORT - MASTER ALLOCATION COMPARISON'.                 
017300 01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.                             
017400     05  WS-RUN-BANNER-CHAR      PIC X(01) OCCURS 40 TIMES.               
017500*                                                                         
017600*PERCENT MATH SCRATCH.  WS-PCT-DENOM IS THE NAV+PP DIVISOR                
017700*FOR THE PP-SEEN BRANCH.  CR-1418 REMOVED WS-PCT-RATIO - 665              
017800*AND 685 NOW COMPUTE ROUNDED STRAIGHT INTO THE 2-DECIMAL                  
017900*PRINT FIELD INSTEAD OF ROUNDING TO 6 DECIMALS AND THEN                   
018000*TRUNCATING ON THE MOVE.                                                  
018100 01  WS-PCT-WORK.                                                         
018200     05  WS-PCT-DENOM             PIC S9(14)V99     VALUE ZERO.           
018300*                                                                         
018400*EDITED-PICTURE WORK AREAS FOR MONEY AND PERCENT DISPLAY -                
018500*COMMA-GROUPED, 2 DECIMALS, HALF-UP ROUNDED ON THE WAY IN.                
018600*WS-EDIT-MONEY WAS CUT FROM 20 TO 12 BYTES UNDER CR-1415 TO               
018700*FIT THE NARROWER RL-COLUMN - IT NOW HOLDS UP TO 7 INTEGER                
018800*DIGITS (9,999,999.99).  A PORTFOLIO TOTAL THAT OVERFLOWS                 
018900*THAT IS CAUGHT ON SIZE ERROR AND PRINTED AS ASTERISKS                    
019000*RATHER THAN LET THE MOVE QUIETLY DROP HIGH-ORDER DIGITS.                 
019100 01  WS-EDIT-AREA.                                                        
019200     05  WS-EDIT-MONEY      PIC Z,ZZZ,ZZZ.99.                             
019300 01  WS-EDIT-AREA-R REDEFINES WS-EDIT-AREA.                               
019400     05  WS-EDIT-MONEY-X    PIC X(12).                                    
019500 01  WS-PERCENT-FMT.                                                      
019600     05  WS-PF-PERCENT-VALUE        PIC ZZ9.99.                           
019700     05  WS-PF-PERCENT-SIGN         PIC X(01) VALUE '%'.                  
019800*                                                                         
019900*1=NAV 2=CASH 3=PURCH POWER 4=PCT CASH - DRIVES 660/680.                  
020000*WS-METRIC-LABEL CUT FROM 20 TO 10 BYTES UNDER CR-1415 TO FIT             
020100*RL-LABEL - "PURCH POWER" SHORTENED TO "PURCH PWR".                       
020200 01  WS-METRIC-CONTROL.                                                   
020300     05  WS-METRIC-CODE              PIC S9(01) COMP.                     
020400     05  WS-METRIC-LABEL              PIC X(10).                          
020500*                                                                         
020600*WS-PRINT-COLS IS THE LESSER OF THE REAL PORTFOLIO COUNT AND              
020700*WS-MAX-PRINT-COLS (9, WHAT 132 BYTES CAN HOLD) - SET ONCE BY             
020800*370-SET-PRINT-COLUMN-COUNT AND USED BY EVERY PRINT LOOP.                 
020900*550/560 STILL SUM OVER THE FULL WS-PORT-COUNT REGARDLESS.                
021000 01  WS-SUBSCRIPTS.                                                       
021100     05  WS-PORT-COUNT              PIC S9(04) COMP VALUE ZERO.           
021200     05  WS-PRINT-COLS              PIC S9(04) COMP VALUE ZERO.           
021300     05  WS-MAX-PRINT-COLS          PIC S9(04) COMP VALUE 9.              
021400     05  WS-COL-IDX                 PIC S9(04) COMP.                      
021500     05  WS-OUT-IDX                 PIC S9(04) COMP.                      
021600                                                                          
021700 PROCEDURE DIVISION.                                                      
021800 000-MAIN.                                                                
021900     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
022000     PERFORM 300-BUILD-PORTFOLIO-LIST THRU 300-EXIT                       
022100         UNTIL WS-SUMMARY-EOF.                                            
022200     PERFORM 350-SORT-PORTFOLIO-LIST THRU 350-EXIT.                       
022300     PERFORM 370-SET-PRINT-COLUMN-COUNT THRU 370-EXIT.                    
022400     PERFORM 500-LOAD-TOTALS THRU 500-EXIT                                
022500         UNTIL WS-TOTALS-EOF.                                             
022600     PERFORM 550-COMPUTE-GRAND-TOTALS THRU 550-EXIT.                      
022700     PERFORM 600-PRINT-TOTALS-BLOCK THRU 600-EXIT.                        
022800     PERFORM 700-PRINT-HOLDINGS-BLOCK THRU 700-EXIT.                      
022900     PERFORM 950-TERMINATE THRU 950-EXIT.                                 
023000     STOP RUN.                                                            
023100*                                                                         
023200 100-INITIALIZE.                                                          
023300     DISPLAY WS-RUN-BANNER-TEXT.                                          
023400     OPEN INPUT  SUMOUT.                                                  
023500     OPEN INPUT  TOTOUT.                                                  
023600     OPEN INPUT  MTXOUT.                                                  
023700     OPEN OUTPUT REPORT.                                                  
023800 100-EXIT.                                                                
023900     EXIT.                                                                
024000*                                                                         
024100*BUILD-PORTFOLIO-LIST (U7 STEP 4, REBUILT HERE - SAME RULE                
024200*PMX.TIP27 USED TO BUILD ITS MATRIX COLUMNS).                             
024300 300-BUILD-PORTFOLIO-LIST.                                                
024400     READ SUMOUT                                                          
024500         AT END                                                           
024600             SET WS-SUMMARY-EOF TO TRUE                                   
024700             GO TO 300-EXIT                                               
024800     END-READ.                                                            
024900     IF S-PORTFOLIO = SPACES                                              
025000         GO TO 300-EXIT                                                   
025100     END-IF.                                                              
025200     SET WS-PORT-NDX TO 1.                                                
025300     SEARCH WS-PORT-ROW                                                   
025400         AT END                                                           
025500             ADD 1 TO WS-PORT-COUNT                                       
025600             SET WS-PORT-NDX TO WS-PORT-COUNT                             
025700             MOVE S-PORTFOLIO TO WS-PORT-NAME(WS-PORT-NDX)                
025800         WHEN WS-PORT-NAME(WS-PORT-NDX) = S-PORTFOLIO                     
025900             CONTINUE                                                     
026000     END-SEARCH.                                                          
026100 300-EXIT.                                                                
026200     EXIT.                                                                
026300*                                                                         
026400*SORT-PORTFOLIO-LIST - SAME PLAIN BUBBLE SORT AS PMX.TIP27.               
026500 350-SORT-PORTFOLIO-LIST.                                                 
026600     MOVE "Y" TO WS-SWAP-MADE-SW.                                         
026700     PERFORM 360-SORT-PASS THRU 360-EXIT                                  
026800         UNTIL WS-SWAP-MADE-SW = "N".                                     
026900 350-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200 360-SORT-PASS.                                                           
027300     MOVE "N" TO WS-SWAP-MADE-SW.                                         
027400     PERFORM 365-COMPARE-ADJACENT-PORT THRU 365-EXIT                      
027500         VARYING WS-OUT-IDX FROM 1 BY 1                                   
027600         UNTIL WS-OUT-IDX > WS-PORT-COUNT - 1.                            
027700 360-EXIT.                                                                
027800     EXIT.                                                                
027900*                                                                         
028000 365-COMPARE-ADJACENT-PORT.                                               
028100     IF WS-PORT-NAME(WS-OUT-IDX) > WS-PORT-NAME(WS-OUT-IDX + 1)           
028200         MOVE WS-PORT-NAME(WS-OUT-IDX)     TO WS-PORT-SWAP                
028300         MOVE WS-PORT-NAME(WS-OUT-IDX + 1) TO                             
028400             WS-PORT-NAME(WS-OUT-IDX)                                     
028500         MOVE WS-PORT-SWAP                 TO                             
028600             WS-PORT-NAME(WS-OUT-IDX + 1)                                 
028700         MOVE "Y" TO WS-SWAP-MADE-SW                                      
028800     END-IF.                                                              
028900 365-EXIT.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200*SET-PRINT-COLUMN-COUNT (CR-1415) - THE REPORT LINE ONLY HAS              
029300*ROOM FOR WS-MAX-PRINT-COLS (9) PORTFOLIO COLUMNS AT 12 BYTES             
029400*EACH.  WHEN THE RUN CARRIES MORE THAN THAT, ONLY THE FIRST 9             
029500*PRINT - THE TOTAL COLUMN STAYS COMPLETE (550/560 STILL SUM               
029600*ALL WS-PORT-COUNT COLUMNS) AND 600 PRINTS A NOTE LINE SO THE             
029700*SHORTFALL IS ON THE REPORT, NOT HIDDEN IN IT.                            
029800 370-SET-PRINT-COLUMN-COUNT.                                              
029900     IF WS-PORT-COUNT > WS-MAX-PRINT-COLS                                 
030000         MOVE WS-MAX-PRINT-COLS TO WS-PRINT-COLS                          
030100         SET WS-COLS-TRUNCATED TO TRUE                                    
030200     ELSE                                                                 
030300         MOVE WS-PORT-COUNT TO WS-PRINT-COLS                              
030400     END-IF.                                                              
030500 370-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800*LOAD-TOTALS - SUM TOTOUT INTO THE MATCHING PORTFOLIO COLUMN,             
030900*REMEMBERING WHETHER CASH OR PP WAS EVER CARRIED (CR-1206).               
031000 500-LOAD-TOTALS.                                                         
031100     READ TOTOUT                                                          
031200         AT END                                                           
031300             SET WS-TOTALS-EOF TO TRUE                                    
031400             GO TO 500-EXIT                                               
031500     END-READ.                                                            
031600     SET WS-PORT-NDX TO 1.                                                
031700     SEARCH WS-PORT-ROW                                                   
031800         AT END                                                           
031900             GO TO 500-EXIT                                               
032000         WHEN WS-PORT-NAME(WS-PORT-NDX) = T-PORTFOLIO                     
032100             CONTINUE                                                     
032200     END-SEARCH.                                                          
032300     ADD T-TOTAL-NAV TO WS-PT-NAV(WS-PORT-NDX).                           
032400     IF T-TOTAL-CASH NOT = ZERO                                           
032500         ADD T-TOTAL-CASH TO WS-PT-CASH(WS-PORT-NDX)                      
032600         MOVE "Y" TO WS-PT-CASH-SEEN(WS-PORT-NDX)                         
032700     END-IF.                                                              
032800     IF T-TOTAL-PP NOT = ZERO                                             
032900         ADD T-TOTAL-PP TO WS-PT-PP(WS-PORT-NDX)                          
033000         MOVE "Y" TO WS-PT-PP-SEEN(WS-PORT-NDX)                           
033100     END-IF.                                                              
033200 500-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500*COMPUTE-GRAND-TOTALS - SUMS ALL WS-PORT-COUNT COLUMNS, NOT               
033600*JUST THE WS-PRINT-COLS THAT MAKE IT ONTO THE REPORT (CR-                 
033700*1415) - THE TOTAL COLUMN MUST STAY TRUE REGARDLESS OF THE                
033800*PRINT CAP.                                                               
033900 550-COMPUTE-GRAND-TOTALS.                                                
034000     PERFORM 560-ACCUM-ONE-PORTFOLIO THRU 560-EXIT                        
034100         VARYING WS-COL-IDX FROM 1 BY 1                                   
034200         UNTIL WS-COL-IDX > WS-PORT-COUNT.                                
034300 550-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 560-ACCUM-ONE-PORTFOLIO.                                                 
034700     ADD WS-PT-NAV(WS-COL-IDX)  TO WS-GT-NAV.                             
034800     ADD WS-PT-CASH(WS-COL-IDX) TO WS-GT-CASH.                            
034900     ADD WS-PT-PP(WS-COL-IDX)   TO WS-GT-PP.                              
035000     IF WS-PT-CASH-SEEN(WS-COL-IDX) = "Y"                                 
035100         MOVE "Y" TO WS-GT-CASH-SEEN                                      
035200     END-IF.                                                              
035300     IF WS-PT-PP-SEEN(WS-COL-IDX) = "Y"                                   
035400         MOVE "Y" TO WS-GT-PP-SEEN                                        
035500     END-IF.                                                              
035600 560-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900*PRINT-TOTALS-BLOCK - TITLE, THE CR-1415 SHORTFALL NOTE (IF               
036000*ANY), TOTALS HEADER, THE FOUR METRIC ROWS (CR-1030/CR-1206).             
036100 600-PRINT-TOTALS-BLOCK.                                                  
036200     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
036300     MOVE 'MASTER ALLOCATION COMPARISON (CONSOLIDATED)' TO                
036400         RL-WHOLE-TEXT.                                                   
036500     WRITE REPORT-LINE.                                                   
036600     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
036700     WRITE REPORT-LINE.                                                   
036800     IF WS-COLS-TRUNCATED                                                 
036900         PERFORM 610-CLEAR-LINE THRU 610-EXIT                             
037000         MOVE 'NOTE - ONLY 9 OF THE PORTFOLIOS PRINT' TO                  
037100             RL-WHOLE-TEXT                                                
037200         WRITE REPORT-LINE                                                
037300         PERFORM 610-CLEAR-LINE THRU 610-EXIT                             
037400         MOVE 'INDIVIDUALLY - TOTAL COLUMN STILL COVERS ALL' TO           
037500             RL-WHOLE-TEXT                                                
037600         WRITE REPORT-LINE                                                
037700         PERFORM 610-CLEAR-LINE THRU 610-EXIT                             
037800         WRITE REPORT-LINE                                                
037900     END-IF.                                                              
038000     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
038100     MOVE 'TOTALS' TO RL-WHOLE-TEXT.                                      
038200     WRITE REPORT-LINE.                                                   
038300     PERFORM 620-PRINT-TOTALS-HEADER THRU 620-EXIT.                       
038400     MOVE 1 TO WS-METRIC-CODE.                                            
038500     MOVE 'TOTAL NAV' TO WS-METRIC-LABEL.                                 
038600     PERFORM 640-PRINT-METRIC-ROW THRU 640-EXIT.                          
038700     MOVE 2 TO WS-METRIC-CODE.                                            
038800     MOVE 'TOTAL CASH' TO WS-METRIC-LABEL.                                
038900     PERFORM 640-PRINT-METRIC-ROW THRU 640-EXIT.                          
039000     MOVE 3 TO WS-METRIC-CODE.                                            
039100     MOVE 'PURCH PWR' TO WS-METRIC-LABEL.                                 
039200     PERFORM 640-PRINT-METRIC-ROW THRU 640-EXIT.                          
039300     MOVE 4 TO WS-METRIC-CODE.                                            
039400     MOVE '%CASH' TO WS-METRIC-LABEL.                                     
039500     PERFORM 640-PRINT-METRIC-ROW THRU 640-EXIT.                          
039600 600-EXIT.                                                                
039700     EXIT.                                                                
039800*                                                                         
039900 610-CLEAR-LINE.                                                          
040000     MOVE SPACES TO REPORT-LINE.                                          
040100 610-EXIT.                                                                
040200     EXIT.                                                                
040300*                                                                         
040400*PRINT-TOTALS-HEADER - ONE COLUMN PER PRINTED PORTFOLIO (CR-              
040500*1415 CAPS THIS AT WS-PRINT-COLS, NOT THE FULL WS-PORT-COUNT).            
040600 620-PRINT-TOTALS-HEADER.                                                 
040700     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
040800     MOVE 'METRIC' TO RL-LABEL.                                           
040900     PERFORM 630-MOVE-ONE-HEADER-COLUMN THRU 630-EXIT                     
041000         VARYING WS-COL-IDX FROM 1 BY 1                                   
041100         UNTIL WS-COL-IDX > WS-PRINT-COLS.                                
041200     MOVE 'TOTAL' TO RL-LAST.                                             
041300     WRITE REPORT-LINE.                                                   
041400 620-EXIT.                                                                
041500     EXIT.                                                                
041600*                                                                         
041700*PORTFOLIO NAMES ARE CARRIED AT 20 BYTES IN WS-PORT-NAME BUT              
041800*RL-COLUMN IS ONLY 12 UNDER CR-1415 - THE HEADER CELL SHOWS               
041900*THE FIRST 12 CHARACTERS ONLY.                                            
042000 630-MOVE-ONE-HEADER-COLUMN.                                              
042100     MOVE WS-PORT-NAME(WS-COL-IDX) TO RL-COLUMN(WS-COL-IDX).              
042200 630-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 640-PRINT-METRIC-ROW.                                                    
042600     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
042700     MOVE WS-METRIC-LABEL TO RL-LABEL.                                    
042800     PERFORM 660-BUILD-METRIC-CELL THRU 660-EXIT                          
042900         VARYING WS-COL-IDX FROM 1 BY 1                                   
043000         UNTIL WS-COL-IDX > WS-PRINT-COLS.                                
043100     PERFORM 680-BUILD-METRIC-TOTAL-CELL THRU 680-EXIT.                   
043200     WRITE REPORT-LINE.                                                   
043300 640-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600*BUILD-METRIC-CELL - COMPUTE ROUNDED STRAIGHT INTO THE EDITED             
043700*FIELD, NOT A PLAIN MOVE, SO AN ON SIZE ERROR OVERFLOW (A                 
043800*PORTFOLIO OVER 9,999,999.99 - CR-1415 CUT THE FIELD TO 12                
043900*BYTES) PRINTS AS ASTERISKS RATHER THAN A TRUNCATED NUMBER.               
044000 660-BUILD-METRIC-CELL.                                                   
044100     EVALUATE WS-METRIC-CODE                                              
044200         WHEN 1                                                           
044300             COMPUTE WS-EDIT-MONEY ROUNDED =                              
044400                 WS-PT-NAV(WS-COL-IDX)                                    
044500                 ON SIZE ERROR                                            
044600                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
044700             END-COMPUTE                                                  
044800             MOVE WS-EDIT-MONEY TO RL-COLUMN(WS-COL-IDX)                  
044900         WHEN 2                                                           
045000             COMPUTE WS-EDIT-MONEY ROUNDED =                              
045100                 WS-PT-CASH(WS-COL-IDX)                                   
045200                 ON SIZE ERROR                                            
045300                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
045400             END-COMPUTE                                                  
045500             MOVE WS-EDIT-MONEY TO RL-COLUMN(WS-COL-IDX)                  
045600         WHEN 3                                                           
045700             COMPUTE WS-EDIT-MONEY ROUNDED =                              
045800                 WS-PT-PP(WS-COL-IDX)                                     
045900                 ON SIZE ERROR                                            
046000                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
046100             END-COMPUTE                                                  
046200             MOVE WS-EDIT-MONEY TO RL-COLUMN(WS-COL-IDX)                  
046300         WHEN 4                                                           
046400             PERFORM 665-BUILD-PCT-CELL THRU 665-EXIT                     
046500     END-EVALUATE.                                                        
046600 660-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900*BUILD-PCT-CELL - CASH/NAV IF CASH WAS SEEN FOR THIS COLUMN,              
047000*ELSE PP/(NAV+PP) IF PP WAS SEEN, ELSE LEAVE THE CELL BLANK               
047100*(SPEC U9 %CASH RULE).  BOTH DIVISIONS GUARDED AGAINST ZERO.              
047200*CR-1418 - COMPUTE ROUNDED GOES STRAIGHT INTO THE 2-DECIMAL               
047300*WS-PF-PERCENT-VALUE NOW, NOT INTO A 6-DECIMAL INTERMEDIATE               
047400*THAT THEN GOT TRUNCATED ON A PLAIN MOVE - SAME PATTERN AS                
047500*940-MOVE-ONE-COLUMN ON PMX.TIP27.                                        
047600 665-BUILD-PCT-CELL.                                                      
047700     IF WS-PT-CASH-SEEN(WS-COL-IDX) = "Y"                                 
047800         IF WS-PT-NAV(WS-COL-IDX) = ZERO                                  
047900             GO TO 665-EXIT                                               
048000         END-IF                                                           
048100         COMPUTE WS-PF-PERCENT-VALUE ROUNDED =                            
048200             WS-PT-CASH(WS-COL-IDX) / WS-PT-NAV(WS-COL-IDX) * 100         
048300             ON SIZE ERROR                                                
048400                 GO TO 665-EXIT                                           
048500         END-COMPUTE                                                      
048600         MOVE WS-PERCENT-FMT TO RL-COLUMN(WS-COL-IDX)                     
048700         GO TO 665-EXIT                                                   
048800     END-IF.                                                              
048900     IF WS-PT-PP-SEEN(WS-COL-IDX) = "Y"                                   
049000         MOVE WS-PT-NAV(WS-COL-IDX) TO WS-PCT-DENOM                       
049100         ADD WS-PT-PP(WS-COL-IDX) TO WS-PCT-DENOM                         
049200         IF WS-PCT-DENOM = ZERO                                           
049300             GO TO 665-EXIT                                               
049400         END-IF                                                           
049500         COMPUTE WS-PF-PERCENT-VALUE ROUNDED =                            
049600             WS-PT-PP(WS-COL-IDX) / WS-PCT-DENOM * 100                    
049700             ON SIZE ERROR                                                
049800                 GO TO 665-EXIT                                           
049900         END-COMPUTE                                                      
050000         MOVE WS-PERCENT-FMT TO RL-COLUMN(WS-COL-IDX)                     
050100     END-IF.                                                              
050200 665-EXIT.                                                                
050300     EXIT.                                                                
050400*                                                                         
050500 680-BUILD-METRIC-TOTAL-CELL.                                             
050600     EVALUATE WS-METRIC-CODE                                              
050700         WHEN 1                                                           
050800             COMPUTE WS-EDIT-MONEY ROUNDED = WS-GT-NAV                    
050900                 ON SIZE ERROR                                            
051000                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
051100             END-COMPUTE                                                  
051200             MOVE WS-EDIT-MONEY TO RL-LAST                                
051300         WHEN 2                                                           
051400             COMPUTE WS-EDIT-MONEY ROUNDED = WS-GT-CASH                   
051500                 ON SIZE ERROR                                            
051600                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
051700             END-COMPUTE                                                  
051800             MOVE WS-EDIT-MONEY TO RL-LAST                                
051900         WHEN 3                                                           
052000             COMPUTE WS-EDIT-MONEY ROUNDED = WS-GT-PP                     
052100                 ON SIZE ERROR                                            
052200                     MOVE ALL '*' TO WS-EDIT-MONEY-X                      
052300             END-COMPUTE                                                  
052400             MOVE WS-EDIT-MONEY TO RL-LAST                                
052500         WHEN 4                                                           
052600             PERFORM 685-BUILD-GRAND-PCT-CELL THRU 685-EXIT               
052700     END-EVALUATE.                                                        
052800 680-EXIT.                                                                
052900     EXIT.                                                                
053000*                                                                         
053100*SAME RULE AS 665, APPLIED TO THE TOTAL COLUMN - AND SAME                 
053200*CR-1418 FIX (ROUNDED STRAIGHT INTO WS-PF-PERCENT-VALUE).                 
053300 685-BUILD-GRAND-PCT-CELL.                                                
053400     IF WS-GT-CASH-SEEN = "Y"                                             
053500         IF WS-GT-NAV = ZERO                                              
053600             GO TO 685-EXIT                                               
053700         END-IF                                                           
053800         COMPUTE WS-PF-PERCENT-VALUE ROUNDED =                            
053900             WS-GT-CASH / WS-GT-NAV * 100                                 
054000             ON SIZE ERROR                                                
054100                 GO TO 685-EXIT                                           
054200         END-COMPUTE                                                      
054300         MOVE WS-PERCENT-FMT TO RL-LAST                                   
054400         GO TO 685-EXIT                                                   
054500     END-IF.                                                              
054600     IF WS-GT-PP-SEEN = "Y"                                               
054700         MOVE WS-GT-NAV TO WS-PCT-DENOM                                   
054800         ADD WS-GT-PP TO WS-PCT-DENOM                                     
054900         IF WS-PCT-DENOM = ZERO                                           
055000             GO TO 685-EXIT                                               
055100         END-IF                                                           
055200         COMPUTE WS-PF-PERCENT-VALUE ROUNDED =                            
055300             WS-GT-PP / WS-PCT-DENOM * 100                                
055400             ON SIZE ERROR                                                
055500                 GO TO 685-EXIT                                           
055600         END-COMPUTE                                                      
055700         MOVE WS-PERCENT-FMT TO RL-LAST                                   
055800     END-IF.                                                              
055900 685-EXIT.                                                                
056000     EXIT.                                                                
056100*                                                                         
056200*PRINT-HOLDINGS-BLOCK - SECTION HEADER THEN ONE LINE PER                  
056300*MATRIX ROW, IN THE ORDER PMX.TIP27 ALREADY SORTED THEM.                  
056400 700-PRINT-HOLDINGS-BLOCK.                                                
056500     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
056600     WRITE REPORT-LINE.                                                   
056700     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
056800     MOVE 'HOLDINGS' TO RL-WHOLE-TEXT.                                    
056900     WRITE REPORT-LINE.                                                   
057000     PERFORM 720-PRINT-HOLDINGS-HEADER THRU 720-EXIT.                     
057100     PERFORM 740-PRINT-ONE-TICKER-ROW THRU 740-EXIT                       
057200         UNTIL WS-MATRIX-EOF.                                             
057300 700-EXIT.                                                                
057400     EXIT.                                                                
057500*                                                                         
057600 720-PRINT-HOLDINGS-HEADER.                                               
057700     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
057800     MOVE 'TICKER' TO RL-LABEL.                                           
057900     PERFORM 630-MOVE-ONE-HEADER-COLUMN THRU 630-EXIT                     
058000         VARYING WS-COL-IDX FROM 1 BY 1                                   
058100         UNTIL WS-COL-IDX > WS-PRINT-COLS.                                
058200     MOVE 'PRESENCE' TO RL-LAST.                                          
058300     WRITE REPORT-LINE.                                                   
058400 720-EXIT.                                                                
058500     EXIT.                                                                
058600*                                                                         
058700 740-PRINT-ONE-TICKER-ROW.                                                
058800     READ MTXOUT                                                          
058900         AT END                                                           
059000             SET WS-MATRIX-EOF TO TRUE                                    
059100             GO TO 740-EXIT                                               
059200     END-READ.                                                            
059300     PERFORM 610-CLEAR-LINE THRU 610-EXIT.                                
059400     MOVE M-TICKER TO RL-LABEL.                                           
059500     PERFORM 760-BUILD-ONE-WEIGHT-CELL THRU 760-EXIT                      
059600         VARYING WS-COL-IDX FROM 1 BY 1                                   
059700         UNTIL WS-COL-IDX > WS-PRINT-COLS.                                
059800     MOVE M-PRESENCE TO RL-LAST.                                          
059900     WRITE REPORT-LINE.                                                   
060000 740-EXIT.                                                                
060100     EXIT.                                                                
060200*                                                                         
060300 760-BUILD-ONE-WEIGHT-CELL.                                               
060400     IF M-PRESENT(WS-COL-IDX) = 'Y'                                       
060500         MOVE M-WEIGHT-PCT(WS-COL-IDX) TO WS-PF-PERCENT-VALUE             
060600         MOVE WS-PERCENT-FMT TO RL-COLUMN(WS-COL-IDX)                     
060700     END-IF.                                                              
060800 760-EXIT.                                                                
060900     EXIT.                                                                
061000*                                                                         
061100 950-TERMINATE.                                                           
061200     CLOSE SUMOUT TOTOUT MTXOUT REPORT.                                   
061300 950-EXIT.                                                                
061400     EXIT.                                                                
061500                                                                          
061600 END PROGRAM 860-REPORT.                                                  
