000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    NEW-PORTFOLIO-EXTRACT.                                    
000300 AUTHOR.        R. ATALLAH.                                               
000400 INSTALLATION.  GULF INVESTMENT SYSTEMS - MIS.                            
000500 DATE-WRITTEN.  03/14/1987.                                               
000600 DATE-COMPILED. 03/14/1987.                                               
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*----------------------------------------------------------------         
000900*EXTRACT STEP FOR THE ARQAAM "NEW PORTFOLIOS" FEED (FEED A).              
001000*FIRST STEP OF THE CONSOLIDATION RUN - OPENS SUMOUT/HLDOUT/               
001100*TOTOUT FRESH (OUTPUT MODE).  SUBSEQUENT STEPS (YRR/CFH/PBG/              
001200*EMC) OPEN THESE THREE FILES EXTEND.                                      
001300*----------------------------------------------------------------         
001400*CHANGE LOG                                                               
001500*DATE       PGMR        REQUEST   DESCRIPTION                             
001600*---------- ----------- --------- ------------------------------          
001700*03/14/87   R.ATALLAH   CR-1001   ORIGINAL.                               
001800*06/02/88   R.ATALLAH   CR-1044   BALANCE CLASSIFIED AS CASH              
001900*                                 PER THE ARQAAM REPORT LAYOUT            
002000*                                 (NOT PURCHASING POWER).                 
002100*11/19/90   Y.KHALIL    CR-1198   STOP-AT-TOTAL SENTINEL MADE             
002200*                                 CASE-INSENSITIVE AFTER A BAD            
002300*                                 RUN WITH A LOWERCASE 'total'.           
002400*09/30/98   E.MANSOUR   Y2K-001   YEAR-2000 REVIEW - NO DATE              
002500*                                 FIELDS IN THIS STEP. NO CHANGE.         
002600*02/17/01   H.NASSER    HD-0098   CALLS PORTFOLIO-FIELD-UTILITY           
002700*                                 FOR TICKER CLEAN/PCT-TO-RATIO           
002800*                                 INSTEAD OF IN-LINE LOGIC.               
002900*----------------------------------------------------------------         
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.   IBM-370.                                              
003400 OBJECT-COMPUTER.   IBM-370.                                              
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT FEEDSUM ASSIGN TO "FEEDSUM"                                   
003900         ORGANIZATION IS LINE SEQUENTIAL.                                 
004000     SELECT FEEDHLD ASSIGN TO "FEEDHLD"                                   
004100         ORGANIZATION IS LINE SEQUENTIAL.                                 
004200     SELECT SUMOUT  ASSIGN TO "SUMOUT"                                    
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400     SELECT HLDOUT  ASSIGN TO "HLDOUT"                                    
004500         ORGANIZATION IS LINE SEQUENTIAL.                                 
004600     SELECT TOTOUT  ASSIGN TO "TOTOUT"                                    
004700         ORGANIZATION IS LINE SEQUENTIAL.                                 
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100*FEED-SUMMARY-RECORD AND FEED-HOLDING-RECORD - COMMON LAYOUT              
005200*SHARED BY ALL FIVE EXTRACT STEPS (NPE/YRR/CFH/PBG/EMC).                  
005300*FIXED 75/82 BYTE RECORDS, SIGN SEPARATE ON THE AMOUNTS SO                
005400*THE ARQAAM, YASSER, CFH, POSITIONS-BY-GROUP AND EMAD FEEDS               
005500*ALL LAND ON THE SAME BYTE COUNT COMING OUT OF THE FEED JOB.              
005600 FD  FEEDSUM                                                              
005700         RECORDING MODE IS F.                                             
005800 01  FEED-SUMMARY-RECORD.                                                 
005900     05  FS-FEED-ID                 PIC X(01).                            
006000     05  FS-GROUP                   PIC X(20).                            
006100     05  FS-PORTFOLIO               PIC X(20).                            
006200     05  FS-NAV                     PIC S9(13)V99                         
006300         SIGN IS TRAILING SEPARATE CHARACTER.                             
006400     05  FS-BALANCE                 PIC S9(13)V99                         
006500         SIGN IS TRAILING SEPARATE CHARACTER.                             
006600     05  FS-NAV-VALID               PIC X(01).                            
006700     05  FS-BAL-VALID               PIC X(01).                            
006800*                                                                         
006900 FD  FEEDHLD                                                              
007000         RECORDING MODE IS F.                                             
007100 01  FEED-HOLDING-RECORD.                                                 
007200     05  FH-FEED-ID                 PIC X(01).                            
007300     05  FH-GROUP                   PIC X(20).                            
007400     05  FH-PORTFOLIO               PIC X(20).                            
007500     05  FH-TICKER-RAW              PIC X(20).                            
007600     05  FH-AMOUNT                  PIC S9(13)V9(06)                      
007700         SIGN IS TRAILING SEPARATE CHARACTER.                             
007800     05  FH-AMT-VALID               PIC X(01).                            
007900*                                                                         
008000*HOLDING-RECORD - NORMALIZED OUTPUT, ONE PER STOCK POSITION.              
008100 FD  HLDOUT                                                               
008200 01  HOLDING-RECORD.                                                      
008300     05  H-GROUP                    PIC X(20).                            
008400     05  H-PORTFOLIO                PIC X(20).                            
008500     05  H-TICKER                   PIC X(20).                            
008600     05  H-WEIGHT-RATIO         PIC S9(01)V9(06).                         
008700     05  H-WGT-VALID                PIC X(01).                            
008800     05  FILLER                     PIC X(10).                            
008900*                                                                         
009000*SUMMARY-RECORD - ONE PER PORTFOLIO PER FEED.                             
009100 FD  SUMOUT                                                               
009200 01  SUMMARY-RECORD.                                                      
009300     05  S-GROUP                    PIC X(20).                            
009400     05  S-PORTFOLIO                PIC X(20).                            
009500     05  S-NAV                      PIC S9(13)V99.                        
009600     05  S-CASH-OR-PP               PIC S9(13)V99.                        
009700     05  S-BAL-TYPE                 PIC X(01).                            
009800         88  S-BAL-IS-CASH                  VALUE 'C'.                    
009900         88  S-BAL-IS-PP                    VALUE 'P'.                    
010000     05  S-NAV-VALID                PIC X(01).                            
010100     05  S-BAL-VALID                PIC X(01).                            
010200     05  FILLER                     PIC X(08).                            
010300*                                                                         
010400*TOTALS-RECORD - ONE PER (GROUP, PORTFOLIO) PAIR.                         
010500 FD  TOTOUT                                                               
010600 01  TOTALS-RECORD.                                                       
010700     05  T-GROUP                    PIC X(20).                            
010800     05  T-PORTFOLIO                PIC X(20).                            
010900     05  T-TOTAL-NAV                PIC S9(13)V99.                        
011000     05  T-TOTAL-CASH               PIC S9(13)V99.                        
011100     05  T-TOTAL-PP                 PIC S9(13)V99.                        
011200     05  FILLER                     PIC X(14).                            
011300                                                                          
011400 WORKING-STORAGE SECTION.                                                 
011500*                                                                         
011600*EOF/STOP SWITCHES.                                                       
011700 01  WS-SWITCHES.                                                         
011800     05  WS-SUMMARY-EOF-SW         PIC X(01) VALUE "N".                   
011900         88  WS-SUMMARY-EOF                 VALUE 'Y'.                    
012000     05  WS-HOLDING-EOF-SW         PIC X(01) VALUE "N".                   
012100         88  WS-HOLDING-EOF                 VALUE 'Y'.                    
012200     05  WS-STOP-SEEN-SW           PIC X(01) VALUE "N".                   
012300         88  WS-STOP-SEEN                   VALUE 'Y'.                    
012400     05  FILLER                    PIC X(05).                             
012500*                                                                         
012600*TOTALS ACCUMULATOR - ARQAAM IS A SINGLE-PORTFOLIO FEED SO                
012700*ONE SCALAR PAIR OF FIELDS IS ENOUGH (NO OCCURS NEEDED).                  
012800 01  WS-TOTALS-ACCUM.                                                     
012900     05  WS-TOTALS-GROUP            PIC X(20).                            
013000     05  WS-TOTALS-PORTFOLIO        PIC X(20).                            
013100     05  WS-TOTAL-NAV               PIC S9(13)V99 VALUE ZERO.             
013200     05  WS-TOTAL-CASH              PIC S9(13)V99 VALUE ZERO.             
013300     05  FILLER                     PIC X(10).                            
013400 01  WS-TOTALS-ACCUM-R REDEFINES WS-TOTALS-ACCUM.                         
013500     05  FILLER                     PIC X(40).                            
013600     05  WS-TOTAL-INT-PART          PIC S9(26).                           
013700     05  FILLER                     PIC X(10).                            
013800*                                                                         
013900*TICKER COMPARE AREA - UPPERCASED/TRIMMED COPY OF FH-TICKER-RAW           
014000*USED ONLY TO TEST FOR THE TOTAL SENTINEL (CASE-INSENSITIVE).             
014100 01  WS-RAW-TICKER-UPPER.                                                 
014200     05  WS-RAW-TICKER-TEXT        PIC X(20).                             
014300     05  FILLER                     PIC X(05).                            
014400 01  WS-RAW-TICKER-UPPER-R REDEFINES WS-RAW-TICKER-UPPER.                 
014500     05  WS-RAW-TICKER-CHAR        PIC X(01) OCCURS 25 TIMES.             
014600*                                                                         
014700 01  WS-SUBSCRIPTS.                                                       
014800     05  WS-CHAR-IDX               PIC S9(04) COMP.                       
014900*                                                                         
015000*LINKAGE AREA TO CALL THE SHARED FIELD UTILITY (PFU.TIP20).               
015100 01  WS-UTIL-REQUEST.                                                     
015200     05  WS-UTIL-FUNCTION-CODE     PIC X(01).                             
015300     05  WS-UTIL-TICKER-IN         PIC X(20).                             
015400     05  WS-UTIL-TICKER-OUT        PIC X(20).                             
015500     05  WS-UTIL-WEIGHT-IN         PIC S9(13)V9(06)                       
015600         SIGN IS TRAILING SEPARATE CHARACTER.                             
015700     05  WS-UTIL-WEIGHT-VALID-IN   PIC X(01).                             
015800     05  WS-UTIL-WEIGHT-OUT        PIC S9(01)V9(06).                      
015900     05  WS-UTIL-WEIGHT-VALID-OUT  PIC X(01).                             
016000     05  FILLER                    PIC X(10).                             
016100*                                                                         
016200*ALTERNATE VIEW OF THE UTILITY REQUEST AREA FOR ABEND DUMPS -             
016300*PRINTS AS ONE X(80) FIELD IN A CEEDUMP FORMATTED DISPLAY.                
016400 01  WS-UTIL-REQUEST-R REDEFINES WS-UTIL-REQUEST.                         
016500     05  WS-UTIL-DUMP-TEXT         PIC X(80).                             
016600                                                                          
016700 PROCEDURE DIVISION.                                                      
016800 000-MAIN.                                                                
016900     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
017000     PERFORM 200-PROCESS-SUMMARY THRU 200-EXIT                            
017100         UNTIL WS-SUMMARY-EOF.                                            
017200     PERFORM 400-PROCESS-HOLDINGS THRU 400-EXIT                           
017300         UNTIL WS-HOLDING-EOF OR WS-STOP-SEEN.                            
017400     PERFORM 600-WRITE-TOTALS THRU 600-EXIT.                              
017500     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
017600     STOP RUN.                                                            
017700*                                                                         
017800 100-INITIALIZE.                                                          
017900     OPEN INPUT  FEEDSUM.                                                 
018000     OPEN INPUT  FEEDHLD.                                                 
018100     OPEN OUTPUT SUMOUT.                                                  
018200     OPEN OUTPUT HLDOUT.                                                  
018300     OPEN OUTPUT TOTOUT.                                                  
018400 100-EXIT.                                                                
018500     EXIT.                                                                
018600*                                                                         
018700*PROCESS-SUMMARY - ARQAAM GROUP/PORTFOLIO ARE BOTH LITERALLY              
018800*"NEW PORTFOLIOS". BALANCE IS CLASSIFIED CASH (TYPE C).                   
018900 200-PROCESS-SUMMARY.                                                     
019000     READ FEEDSUM                                                         
019100         AT END                                                           
019200             SET WS-SUMMARY-EOF TO TRUE                                   
019300             GO TO 200-EXIT                                               
019400     END-READ.                                                            
019500     IF FS-FEED-ID NOT = 'A'                                              
019600         GO TO 200-EXIT                                                   
019700     END-IF.                                                              
019800     MOVE FS-GROUP      TO S-GROUP.                                       
019900     MOVE FS-PORTFOLIO  TO S-PORTFOLIO.                                   
020000     MOVE FS-GROUP      TO WS-TOTALS-GROUP.                               
020100     MOVE FS-PORTFOLIO  TO WS-TOTALS-PORTFOLIO.                           
020200     MOVE FS-NAV        TO S-NAV.                                         
020300     MOVE FS-BALANCE    TO S-CASH-OR-PP.                                  
020400     MOVE 'C'           TO S-BAL-TYPE.                                    
020500     MOVE FS-NAV-VALID  TO S-NAV-VALID.                                   
020600     MOVE FS-BAL-VALID  TO S-BAL-VALID.                                   
020700     WRITE SUMMARY-RECORD.                                                
020800     IF FS-NAV-VALID = 'Y'                                                
020900         ADD FS-NAV TO WS-TOTAL-NAV                                       
021000     END-IF.                                                              
021100     IF FS-BAL-VALID = 'Y'                                                
021200         ADD FS-BALANCE TO WS-TOTAL-CASH                                  
021300     END-IF.                                                              
021400 200-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700*PROCESS-HOLDINGS - READ UNTIL THE RAW TICKER, CASE AND                   
021800*SPACE INSENSITIVE, EQUALS TOTAL (CR-1198). THAT RECORD AND               
021900*ALL FOLLOWING ARE DISCARDED.                                             
022000 400-PROCESS-HOLDINGS.                                                    
022100     READ FEEDHLD                                                         
022200         AT END                                                           
022300             SET WS-HOLDING-EOF TO TRUE                                   
022400             GO TO 400-EXIT                                               
022500     END-READ.                                                            
022600     IF FH-FEED-ID NOT = 'A'                                              
022700         GO TO 400-EXIT                                                   
022800     END-IF.                                                              
022900     MOVE FH-TICKER-RAW TO WS-RAW-TICKER-TEXT.                            
023000     INSPECT WS-RAW-TICKER-UPPER CONVERTING                               
023100         'abcdefghijklmnopqrstuvwxyz'                                     
023200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
023300     IF WS-RAW-TICKER-TEXT = 'TOTAL'                                      
023400         SET WS-STOP-SEEN TO TRUE                                         
023500         GO TO 400-EXIT                                                   
023600     END-IF.                                                              
023700     MOVE '1' TO WS-UTIL-FUNCTION-CODE.                                   
023800     MOVE FH-TICKER-RAW TO WS-UTIL-TICKER-IN.                             
023900     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
024000     IF WS-UTIL-TICKER-OUT = SPACES                                       
024100         GO TO 400-EXIT                                                   
024200     END-IF.                                                              
024300     MOVE '2' TO WS-UTIL-FUNCTION-CODE.                                   
024400     MOVE FH-AMOUNT      TO WS-UTIL-WEIGHT-IN.                            
024500     MOVE FH-AMT-VALID   TO WS-UTIL-WEIGHT-VALID-IN.                      
024600     CALL 'PORTFOLIO-FIELD-UTILITY' USING WS-UTIL-REQUEST.                
024700     MOVE FS-GROUP            TO H-GROUP.                                 
024800     MOVE FS-PORTFOLIO        TO H-PORTFOLIO.                             
024900     MOVE WS-UTIL-TICKER-OUT  TO H-TICKER.                                
025000     MOVE WS-UTIL-WEIGHT-OUT       TO H-WEIGHT-RATIO.                     
025100     MOVE WS-UTIL-WEIGHT-VALID-OUT TO H-WGT-VALID.                        
025200     WRITE HOLDING-RECORD.                                                
025300 400-EXIT.                                                                
025400     EXIT.                                                                
025500*                                                                         
025600*WRITE-TOTALS - ARQAAM EMITS EXACTLY ONE TOTALS RECORD.                   
025700 600-WRITE-TOTALS.                                                        
025800     MOVE WS-TOTALS-GROUP      TO T-GROUP.                                
025900     MOVE WS-TOTALS-PORTFOLIO  TO T-PORTFOLIO.                            
026000     MOVE WS-TOTAL-NAV  TO T-TOTAL-NAV.                                   
026100     MOVE WS-TOTAL-CASH TO T-TOTAL-CASH.                                  
026200     MOVE ZERO          TO T-TOTAL-PP.                                    
026300     WRITE TOTALS-RECORD.                                                 
026400 600-EXIT.                                                                
026500     EXIT.                                                                
026600*                                                                         
026700 900-TERMINATE.                                                           
026800     CLOSE FEEDSUM FEEDHLD SUMOUT HLDOUT TOTOUT.                          
026900 900-EXIT.                                                                
027000     EXIT.                                                                
027100                                                                          
027200 END PROGRAM NEW-PORTFOLIO-EXTRACT.                                       
